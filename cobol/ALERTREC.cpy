000100******************************************************************
000110*    ALERTREC --  ALERT NOTICE (ALERT-OUT)
000120*    ONE ROW PER ALERT COPY DELIVERED.  A SINGLE TREND OR
000130*    ABNORMAL-READING EVENT MAY FAN OUT INTO SEVERAL ROWS, ONE
000140*    FOR THE PATIENT AND ONE MORE FOR EACH LINKED GUARDIAN.
000150******************************************************************
000160 01  AL-ALERT-REC.
000170     05  AL-PATIENT-ID           PIC X(20).
000180     05  AL-RECEIVER-ID          PIC X(20).
000190     05  AL-ALERT-TYPE           PIC X(20).
000200     05  AL-ALERT-TITLE          PIC X(60).
000210     05  AL-ALERT-MESSAGE        PIC X(300).
000220     05  FILLER                  PIC X(15).

