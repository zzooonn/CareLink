000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  VTALINTK.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 03/14/89.
000150 DATE-COMPILED. 03/14/89.
000160 SECURITY. NON-CONFIDENTIAL.

000170******************************************************************
000180*REMARKS.
000190*
000200*          THIS PROGRAM IS THE DAILY VITALS INTAKE STEP OF THE
000210*          CARELINK PATIENT MONITORING SYSTEM.
000220*
000230*          IT READS ONE HEALTH-RECORD PER PATIENT SUBMISSION,
000240*          COMPARES THE NEW READING AGAINST THE PATIENT'S RUNNING
000250*          AVERAGE, FLAGS THE RECORD ABNORMAL WHEN A THRESHOLD IS
000260*          CROSSED, WRITES ONE DETAIL LINE PER SUBMISSION, AND
000270*          MAINTAINS THE RUNNING SUMMARY ROW FOR EACH PATIENT.
000280*
000290*          NO CONTROL BREAKS.  ONE RECORD IN, ONE DETAIL LINE
000300*          OUT, ONE SUMMARY ROW TOUCHED, EVERY TIME.
000310*
000320******************************************************************
000330*
000340*          INPUT FILE            -  DDS0002.HRECIN
000350*
000360*          SUMMARY FILE          -  DDS0002.UHSUMRY  (RELATIVE)
000370*
000380*          OUTPUT FILE PRODUCED  -  DDS0002.HRECOUT
000390*
000400*          DUMP FILE             -  SYSOUT
000410*
000420******************************************************************
000430*
000440*  CHANGE LOG
000450*
000460*    DATE      BY   TICKET     DESCRIPTION
000470*  --------   ----  --------   -----------------------------------
000480*  03/14/89   JS    INIT       ORIGINAL PROGRAM - RUNNING AVERAGE
000490*                              REPLACES THE NIGHTLY AVG() PASS.
000500*  09/02/89   JS    CR-0114    ADDED LOW-BP AND LOW-GLUCOSE ELSE-IF
000510*                              BRANCHES PER NURSING REQUEST.
000520*  02/11/91   RDW   CR-0201    ECG-ABNORMAL-FLAG NOW COPIED THROUGH
000530*                              FROM THE VENDOR MODEL FEED.
000540*  07/23/92   RDW   CR-0244    FIXED ANOMALY-REASON TEXT TRUNCATED
000550*                              PAST COL 60 ON PRINTED AUDIT LIST.
000560*  01/09/94   TLK   CR-0288    NEW PATIENTS NOW GET A ZERO ROW
000570*                              INSTEAD OF ABENDING ON NOT FOUND.
000580*  11/30/95   TLK   CR-0325    ROUNDING OF RUNNING AVERAGES CHANGED
000590*                              TO HALF-UP TO MATCH THE OLD REPORT.
000600*  06/18/97   PXC   CR-0361    SUMMARY TABLE SIZE RAISED TO 2000
000610*                              ROWS - REGION ENROLLMENT GROWTH.
000620*  10/05/98   PXC   Y2K-0007   YEAR 2000 REMEDIATION - RUN-DATE
000630*                              WORK AREA CONFIRMED WINDOWED, NO
000640*                              STORED CENTURY DIGITS IN THIS PGM.
000650*  02/22/99   PXC   Y2K-0007   Y2K SIGN-OFF - NO CHANGE REQUIRED.
000660*  08/14/01   MDG   CR-0403    ADDED DEFENSIVE ZERO-CHECK ON NEWLY
000670*                              INSERTED SUMMARY ROWS AFTER A BAD
000680*                              TAPE LEFT GARBAGE IN THE TABLE.
000690*  04/09/03   MDG   CR-0417    SUMMARY REWRITE NOW DISTINGUISHES
000700*                              NEW ROWS (WRITE) FROM EXISTING ROWS
000710*                              (REWRITE) BY RELATIVE KEY.
000720*  01/17/06   BHN   CR-0450    MINOR - DISPLAY BANNER WORDING.
000730*  09/12/06   BHN   CR-0461    PARA-NAME BREADCRUMB ADDED TO EVERY
000740*                              WORKING PARAGRAPH FOR ABEND TRACING -
000750*                              SYSOUT DUMP LINE WIDENED TO CARRY IT.
000760*  11/02/06   BHN   CR-0470    WS-RUN-DATE PUT BACK TO A STANDALONE
000770*                              77-LEVEL ITEM - YY/MM/DD BREAKOUT
000780*                              MOVED TO ITS OWN GROUP.  DROPPED THE
000790*                              UNUSED TOP-OF-FORM/RERUN SPECIAL-NAMES.
000800*  12/04/06   BHN   CR-0480    WS-UHS-DATA WAS DECLARED X(34) BUT
000810*                              ITS OWN REDEFINITION RUNS 46 BYTES -
000820*                              THE SHORTFALL LEFT REC-COUNT-GLU AND
000830*                              REC-SUM-GLUCOSE OUTSIDE THE MOVE ZEROS
000840*                              AND THE NOT=ZEROS GUARD AT ROW-INSERT,
000850*                              SO A SHIFTED-IN NEW PATIENT COULD
000860*                              INHERIT A STRANGER'S GLUCOSE COUNTERS.
000870*                              WIDENED TO X(46) TO MATCH UHSUM.CPY.
000880*
000890******************************************************************

000900 ENVIRONMENT DIVISION.
000910 CONFIGURATION SECTION.
000920 SOURCE-COMPUTER. IBM-390.
000930 OBJECT-COMPUTER. IBM-390.

000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960     SELECT SYSOUT
000970     ASSIGN TO UT-S-SYSOUT
000980       ORGANIZATION IS SEQUENTIAL.

000990     SELECT HEALTH-RECORD-IN
001000     ASSIGN TO UT-S-HRECIN
001010       ORGANIZATION IS LINE SEQUENTIAL
001020       ACCESS MODE IS SEQUENTIAL
001030       FILE STATUS IS IFCODE.

001040     SELECT HEALTH-RECORD-OUT
001050     ASSIGN TO UT-S-HRECOUT
001060       ORGANIZATION IS LINE SEQUENTIAL
001070       ACCESS MODE IS SEQUENTIAL
001080       FILE STATUS IS OFCODE.

001090     SELECT USER-HEALTH-SUMMARY
001100            ASSIGN       TO UT-R-UHSUMRY
001110            ORGANIZATION IS RELATIVE
001120            ACCESS MODE  IS DYNAMIC
001130            RELATIVE KEY IS WS-UHS-RRN
001140            FILE STATUS  IS UHS-STATUS.

001150 DATA DIVISION.
001160 FILE SECTION.
001170 FD  SYSOUT
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 146 CHARACTERS
001210     BLOCK CONTAINS 0 RECORDS
001220     DATA RECORD IS SYSOUT-REC.
001230 01  SYSOUT-REC  PIC X(146).

001240****** ONE HEALTH-RECORD PER PATIENT SUBMISSION, SEQUENTIAL
001250****** NO TRAILER RECORD ON THIS FILE - RUN TO END OF FILE
001260 FD  HEALTH-RECORD-IN
001270     RECORDING MODE IS F
001280     LABEL RECORDS ARE STANDARD
001290     RECORD CONTAINS 58 CHARACTERS
001300     DATA RECORD IS HR-HEALTH-RECORD.
001310     COPY HRECIN.

001320****** ONE DETAIL LINE WRITTEN FOR EVERY RECORD READ, ABNORMAL
001330****** OR NOT
001340 FD  HEALTH-RECORD-OUT
001350     RECORDING MODE IS F
001360     LABEL RECORDS ARE STANDARD
001370     RECORD CONTAINS 140 CHARACTERS
001380     DATA RECORD IS HO-DETAIL-REC.
001390     COPY HRECOUT.

001400****** ONE ROW PER PATIENT.  PRE-LOADED INTO WS-UHS-TABLE AT
001410****** HOUSEKEEPING AND REWRITTEN ROW-BY-ROW AT CLEANUP.
001420 FD  USER-HEALTH-SUMMARY
001430     RECORDING MODE IS F
001440     LABEL RECORDS ARE STANDARD
001450     RECORD CONTAINS 80 CHARACTERS
001460     DATA RECORD IS UH-SUMMARY-REC.
001470     COPY UHSUM.

001480 WORKING-STORAGE SECTION.

001490* ONE FILE-STATUS PAIR PER SELECT ABOVE.  UHS-STATUS IS THE ONLY
001500* ONE WITH BUSINESS-MEANING 88-LEVELS SINCE IT IS THE ONLY FILE
001510* THIS STEP TESTS WITH INVALID KEY LOGIC (SEE 950 BELOW).
001520 01  FILE-STATUS-CODES.
001530     05  IFCODE                  PIC X(2).
001540         88 CODE-READ     VALUE SPACES.
001550         88 NO-MORE-DATA  VALUE "10".
001560     05  OFCODE                  PIC X(2).
001570         88 CODE-WRITE    VALUE SPACES.
001580     05  UHS-STATUS              PIC X(2).
001590         88  UHS-OK              VALUE "00".
001600         88  UHS-NOT-FOUND       VALUE "23".
001610         88  UHS-NO-MORE-ROWS    VALUE "10".

001620* WS-RUN-DATE IS THE SHOP'S USUAL STANDALONE 77-LEVEL DATE ITEM,
001630* LOADED ONCE AT HOUSEKEEPING TIME AND ONLY EVER USED FOR THE
001640* BANNER DISPLAY.  BROKEN OUT TO YY/MM/DD BELOW VIA THE REDEFINES
001650* SINCE THE RAW 9(6) FORM CANNOT BE EDITED WITH SLASHES DIRECTLY.
001660 77  WS-RUN-DATE                 PIC 9(6).
001670 01  WS-RUN-DATE-DISP.
001680     05  WS-RD-YY                PIC 9(2).
001690     05  WS-RD-MM                PIC 9(2).
001700     05  WS-RD-DD                PIC 9(2).
001710 01  WS-RUN-DATE-DISP-R REDEFINES WS-RUN-DATE-DISP
001720                                 PIC 9(6).

001730* EOF SWITCH FOR THE MAIN INPUT FILE - TESTED BY THE PERFORM
001740* UNTIL IN THE PROCEDURE DIVISION MAINLINE.
001750 01  MORE-HREC-SW                PIC X(1) VALUE SPACE.
001760     88  NO-MORE-HREC-RECS          VALUE "N".
001770* EOF SWITCH FOR THE ONE-TIME SUMMARY-TABLE PRE-LOAD AT
001780* HOUSEKEEPING TIME - SEPARATE FROM MORE-HREC-SW ABOVE SINCE
001790* THE TWO FILES ARE READ TO EXHAUSTION AT DIFFERENT POINTS.
001800 01  MORE-UHS-LOAD-SW            PIC X(1) VALUE SPACE.
001810     88  NO-MORE-UHS-LOAD-RECS      VALUE "N".

001820* RUN TOTALS DISPLAYED AT 900-CLEANUP AND SUBSCRIPTS/RRN
001830* COUNTERS USED THROUGHOUT THE STEP.  ALL COMP - NONE OF THESE
001840* EVER PRINTS ON A REPORT LINE, THEY ARE INTERNAL BOOKKEEPING.
001850 01  COUNTERS-AND-ACCUMULATORS.
001860     05  RECORDS-READ            PIC S9(9) COMP.
001870     05  RECORDS-WRITTEN         PIC S9(9) COMP.
001880     05  WS-UHS-COUNT             PIC 9(5) COMP.
001890     05  WS-UHS-LOAD-RRN          PIC 9(5) COMP.
001900     05  WS-UHS-NEXT-NEW-RRN      PIC 9(5) COMP.
001910     05  WS-FOUND-SUB             PIC 9(5) COMP.
001920     05  WS-INSERT-SUB            PIC 9(5) COMP.

001930** THE PATIENT SUMMARY TABLE - PRE-LOADED SORTED ASCENDING BY
001940** USER-ID SO THE LOOKUP CAN USE SEARCH ALL.  ROWS INSERTED
001950** MID-RUN FOR A FIRST-TIME PATIENT ARE SLOTTED INTO PLACE BY
001960** 260-INSERT-SUMMARY-ROW SO THE ORDER NEVER BREAKS.
001970 01  WS-UHS-TABLE.
001980     05  WS-UHS-ENTRY OCCURS 2000 TIMES                            CR-0361
001990                      ASCENDING KEY IS WS-UHS-USER-ID
002000                      INDEXED BY UHS-IDX, UHS-IDX2.
002010         10  WS-UHS-USER-ID       PIC X(20).
002020* WS-UHS-DATA/WS-UHS-DATA-R IS AN OLD-STYLE REDEFINES PAIR - THE
002030* FLAT X(46) FORM IS WHAT MOVE ZEROS AND THE NOT=ZEROS DEFENSIVE
002040* CHECK IN 260-INSERT-SUMMARY-ROW OPERATE ON; THE TEN SUBFIELDS
002050* BELOW ARE WHAT 050 AND 500 ADDRESS FIELD BY FIELD.  WIDTH MUST
002060* TRACK THE SUBFIELD TOTAL EXACTLY - SEE THE CR-0480 LOG ENTRY.
002070         10  WS-UHS-DATA          PIC X(46).
002080         10  WS-UHS-DATA-R REDEFINES WS-UHS-DATA.
002090             15  WS-UHS-AVG-BP-SYS      PIC 9(3).
002100             15  WS-UHS-AVG-BP-DIA      PIC 9(3).
002110             15  WS-UHS-AVG-GLUCOSE     PIC 9(3).
002120             15  WS-UHS-LAST-BP-SYS     PIC 9(3).
002130             15  WS-UHS-LAST-BP-DIA     PIC 9(3).
002140             15  WS-UHS-REC-COUNT-BP    PIC 9(5).
002150             15  WS-UHS-REC-SUM-BP-SYS  PIC 9(7).
002160             15  WS-UHS-REC-SUM-BP-DIA  PIC 9(7).
002170             15  WS-UHS-REC-COUNT-GLU   PIC 9(5).
002180             15  WS-UHS-REC-SUM-GLUCOSE PIC 9(7).
002190* RRN-OF-ENTRY IS THE RELATIVE-FILE SLOT THIS ROW REWRITES TO
002200* AT CLEANUP TIME - NOT THE SAME AS THE TABLE SUBSCRIPT, WHICH
002210* CHANGES EVERY TIME A ROW IS INSERTED AHEAD OF THIS ONE.
002220         10  WS-UHS-RRN-OF-ENTRY  PIC 9(5) COMP.
002230* "Y" MEANS THIS ROW WAS BORN DURING THIS RUN AND HAS NEVER BEEN
002240* WRITTEN TO USER-HEALTH-SUMMARY - 950 TESTS THIS TO CHOOSE
002250* WRITE OVER REWRITE.
002260         10  WS-UHS-NEW-FLAG      PIC X(1).
002270             88  UHS-IS-NEW          VALUE "Y".

002280* SCRATCH AREA REBUILT FRESH FOR EACH INPUT RECORD BY THE
002290* INITIALIZE AT THE TOP OF 100-MAINLINE - NOTHING HERE CARRIES
002300* OVER FROM ONE HEALTH-RECORD TO THE NEXT.
002310 01  WS-CURRENT-RECORD.
002320     05  WS-HAS-BP-READING       PIC X(1).
002330         88  HAS-BP-READING          VALUE "Y".
002340     05  WS-HAS-GLUCOSE-READING  PIC X(1).
002350         88  HAS-GLUCOSE-READING     VALUE "Y".
002360* PRIOR-AVG FIELDS ARE COPIED OUT OF THE SUMMARY TABLE BY
002370* 200-FIND-OR-INIT-SUMMARY SO 300/350 CAN COMPUTE A DIFF WITHOUT
002380* RE-SUBSCRIPTING THE TABLE ON EVERY REFERENCE.
002390     05  WS-PRIOR-AVG-BP-SYS     PIC 9(3).
002400     05  WS-PRIOR-AVG-BP-DIA     PIC 9(3).
002410     05  WS-PRIOR-AVG-GLUCOSE    PIC 9(3).
002420     05  WS-PRIOR-BP-EXISTS      PIC X(1).
002430         88  PRIOR-BP-EXISTS         VALUE "Y".
002440     05  WS-PRIOR-GLU-EXISTS     PIC X(1).
002450         88  PRIOR-GLU-EXISTS        VALUE "Y".

002460** THE FIRST RULE TO FIRE SETS ITS OWN SWITCH TO "Y"; EVERY
002470** LATER RULE PARAGRAPH CHECKS WS-ANOMALY-PRIORITY-ALPHA FOR
002480** ALL-"N" BEFORE IT IS ALLOWED TO SET ANOMALY-TYPE/REASON.
002490 01  WS-ANOMALY-PRIORITY.
002500     05  WS-AP-HIGH-BP           PIC X(1) VALUE "N".
002510     05  WS-AP-LOW-BP            PIC X(1) VALUE "N".
002520     05  WS-AP-HIGH-GLU          PIC X(1) VALUE "N".
002530     05  WS-AP-LOW-GLU           PIC X(1) VALUE "N".
002540     05  WS-AP-ECG               PIC X(1) VALUE "N".
002550 01  WS-ANOMALY-PRIORITY-ALPHA REDEFINES WS-ANOMALY-PRIORITY
002560                               PIC X(5).

002570 COPY ABENDREC.

002580 PROCEDURE DIVISION.
002590* TOP OF THE STEP.  OPEN/LOAD, THEN ONE PASS OF 100-MAINLINE PER
002600* VITAL-SIGN RECORD ON HEALTH-RECORD-IN, THEN CLOSE-OUT.  NO
002610* SORT IN THIS STEP - THE INPUT ARRIVES ALREADY IN USER-ID ORDER
002620* FROM THE UPSTREAM EXTRACT.
002630     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002640     PERFORM 100-MAINLINE THRU 100-EXIT
002650             UNTIL NO-MORE-HREC-RECS.
002660     PERFORM 900-CLEANUP THRU 900-EXIT.
002670     MOVE ZERO TO RETURN-CODE.
002680     GOBACK.

002690* JOB-OPEN PARAGRAPH.  BUILDS THE RUN-DATE BANNER, OPENS THE THREE
002700* FILES THIS STEP TOUCHES, THEN PRE-LOADS THE ENTIRE SUMMARY FILE
002710* INTO WS-UHS-TABLE SO 200-FIND-OR-INIT-SUMMARY CAN SEARCH ALL
002720* AGAINST IT INSTEAD OF RE-READING THE RELATIVE FILE PER RECORD.
002730* WS-UHS-NEXT-NEW-RRN IS SEEDED FROM THE HIGHEST RRN LOADED SO A
002740* FIRST-TIME PATIENT INSERTED MID-RUN GETS THE NEXT FREE SLOT.
002750 000-HOUSEKEEPING.
002760     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002770     DISPLAY "******** BEGIN JOB VTALINTK ********".               CR-0450
002780     ACCEPT WS-RUN-DATE FROM DATE.                                Y2K-0007
002790     MOVE WS-RUN-DATE TO WS-RUN-DATE-DISP-R.
002800     DISPLAY "RUN DATE: " WS-RD-MM "/" WS-RD-DD "/" WS-RD-YY.

002810* SUMMARY FILE OPENED I-O BELOW - IT IS BOTH THE SOURCE OF THE
002820* PRE-LOAD AND THE TARGET OF THE END-OF-RUN REWRITE PASS.
002830     OPEN INPUT HEALTH-RECORD-IN.
002840     OPEN OUTPUT HEALTH-RECORD-OUT.
002850     OPEN OUTPUT SYSOUT.
002860     OPEN I-O USER-HEALTH-SUMMARY.

002870     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-UHS-TABLE.
002880     MOVE "Y" TO MORE-UHS-LOAD-SW.
002890     PERFORM 050-LOAD-SUMMARY-TABLE THRU 050-EXIT
002900             UNTIL NO-MORE-UHS-LOAD-RECS.
002910     MOVE WS-UHS-LOAD-RRN TO WS-UHS-NEXT-NEW-RRN.

002920* PRIME THE READ FOR THE PERFORM UNTIL TEST IN THE MAINLINE.
002930     READ HEALTH-RECORD-IN
002940         AT END
002950         MOVE "N" TO MORE-HREC-SW
002960     END-READ.
002970 000-EXIT.
002980     EXIT.

002990* ONE PASS PER SUMMARY ROW ON THE RELATIVE FILE.  THE RELATIVE
003000* KEY ITSELF (WS-UHS-LOAD-RRN) IS NOT STORED ON THE RECORD - IT
003010* IS RECONSTRUCTED HERE BY COUNTING READS, SINCE THIS SHOP'S
003020* RELATIVE FILES ARE ALWAYS LOADED FROM RRN 1 WITH NO GAPS.
003030 050-LOAD-SUMMARY-TABLE.
003040     MOVE "050-LOAD-SUMMARY-TABLE" TO PARA-NAME.
003050     READ USER-HEALTH-SUMMARY NEXT RECORD INTO UH-SUMMARY-REC
003060         AT END
003070         MOVE "N" TO MORE-UHS-LOAD-SW
003080         GO TO 050-EXIT
003090     END-READ.

003100     ADD 1 TO WS-UHS-LOAD-RRN.
003110     ADD 1 TO WS-UHS-COUNT.
003120* FIELD-BY-FIELD, NOT A GROUP MOVE - THE FILE RECORD AND THE
003130* TABLE ENTRY ARE NOT THE SAME SHAPE (TABLE CARRIES RRN-OF-ENTRY
003140* AND NEW-FLAG THE FILE RECORD DOES NOT HAVE).
003150     MOVE UH-USER-ID          TO WS-UHS-USER-ID (WS-UHS-COUNT).
003160     MOVE UH-AVG-BP-SYS       TO WS-UHS-AVG-BP-SYS (WS-UHS-COUNT).
003170     MOVE UH-AVG-BP-DIA       TO WS-UHS-AVG-BP-DIA (WS-UHS-COUNT).
003180     MOVE UH-AVG-GLUCOSE      TO WS-UHS-AVG-GLUCOSE (WS-UHS-COUNT).
003190     MOVE UH-LAST-BP-SYS      TO WS-UHS-LAST-BP-SYS (WS-UHS-COUNT).
003200     MOVE UH-LAST-BP-DIA      TO WS-UHS-LAST-BP-DIA (WS-UHS-COUNT).
003210     MOVE UH-REC-COUNT-BP     TO WS-UHS-REC-COUNT-BP (WS-UHS-COUNT).
003220     MOVE UH-REC-SUM-BP-SYS   TO
003230                              WS-UHS-REC-SUM-BP-SYS (WS-UHS-COUNT).
003240     MOVE UH-REC-SUM-BP-DIA   TO
003250                              WS-UHS-REC-SUM-BP-DIA (WS-UHS-COUNT).
003260     MOVE UH-REC-COUNT-GLU    TO WS-UHS-REC-COUNT-GLU (WS-UHS-COUNT).
003270     MOVE UH-REC-SUM-GLUCOSE  TO
003280                              WS-UHS-REC-SUM-GLUCOSE (WS-UHS-COUNT).
003290     MOVE WS-UHS-LOAD-RRN     TO WS-UHS-RRN-OF-ENTRY (WS-UHS-COUNT).
003300* "N" HERE MEANS "ALREADY ON THE FILE" - 950-REWRITE-SUMMARY-ROW
003310* USES THIS FLAG LATER TO CHOOSE REWRITE OVER WRITE.
003320     MOVE "N"                 TO WS-UHS-NEW-FLAG (WS-UHS-COUNT).
003330 050-EXIT.
003340     EXIT.

003350* ONE HEALTH-RECORD IN, ONE DETAIL LINE OUT, EVERY TIME - NO
003360* CONTROL BREAKS ON THIS STEP.  WS-ANOMALY-PRIORITY-ALPHA IS
003370* RESET TO "NNNNN" ON EVERY RECORD SO THE PRIORITY-ORDER GATE
003380* IN THE THREE EDIT PARAGRAPHS BELOW ONLY EVER FIRES ONCE PER
003390* RECORD, ON THE FIRST RULE THAT TRIPS.
003400 100-MAINLINE.
003410     MOVE "100-MAINLINE" TO PARA-NAME.
003420     ADD 1 TO RECORDS-READ.
003430     INITIALIZE HO-DETAIL-REC, WS-CURRENT-RECORD.
003440     MOVE "NNNNN" TO WS-ANOMALY-PRIORITY-ALPHA.
003450     MOVE "N" TO HO-BP-ABNORMAL-FLAG, HO-GLUCOSE-ABNORMAL-FLAG,
003460                  HO-ECG-ABNORMAL-FLAG, HO-OVERALL-ABNORMAL-FLAG.  CR-0201

003470     MOVE HR-USER-ID TO HO-USER-ID.
003480     MOVE HR-BP-SYS  TO HO-BP-SYS.
003490     MOVE HR-BP-DIA  TO HO-BP-DIA.
003500     MOVE HR-GLUCOSE TO HO-GLUCOSE.
003510     MOVE HR-ECG-ABNORMAL-FLAG TO HO-ECG-ABNORMAL-FLAG.

003520     PERFORM 200-FIND-OR-INIT-SUMMARY THRU 200-EXIT.

003530* ZERO ON THE INPUT MEANS THE SUBMISSION DIDN'T CARRY A BP
003540* READING THIS TIME - SKIP THE BP EDIT AND THE RUNNING-AVERAGE
003550* UPDATE IN 500-UPDATE-SUMMARY-ROW RATHER THAN SCORE A FALSE
003560* LOW-BP HIT AGAINST A ZERO READING.
003570     IF HR-BP-SYS NOT = ZERO AND HR-BP-DIA NOT = ZERO
003580         MOVE "Y" TO WS-HAS-BP-READING
003590         PERFORM 300-EDIT-BP-READING THRU 300-EXIT.

003600     IF HR-GLUCOSE NOT = ZERO
003610         MOVE "Y" TO WS-HAS-GLUCOSE-READING
003620         PERFORM 350-EDIT-GLUCOSE-READING THRU 350-EXIT.

003630* ECG FLAG COMES PRE-SET FROM THE VENDOR FEED - ALWAYS RUN THIS
003640* EDIT, THERE IS NO "NO READING THIS TIME" CASE FOR ECG.
003650     PERFORM 380-EDIT-ECG-READING THRU 380-EXIT.

003660     IF HO-BP-ABNORMAL-FLAG = "Y" OR HO-GLUCOSE-ABNORMAL-FLAG = "Y"
003670                                  OR HO-ECG-ABNORMAL-FLAG = "Y"
003680         MOVE "Y" TO HO-OVERALL-ABNORMAL-FLAG.

003690     WRITE HO-DETAIL-REC.
003700     ADD 1 TO RECORDS-WRITTEN.

003710* RUNNING AVERAGES ARE UPDATED AFTER THE DETAIL LINE IS WRITTEN
003720* SO THE PRINTED DIFF FIGURES ABOVE REFLECT THE AVERAGE AS IT
003730* STOOD BEFORE THIS SUBMISSION WAS FOLDED IN.
003740     PERFORM 500-UPDATE-SUMMARY-ROW THRU 500-EXIT.

003750     READ HEALTH-RECORD-IN
003760         AT END
003770         MOVE "N" TO MORE-HREC-SW
003780     END-READ.
003790 100-EXIT.
003800     EXIT.

003810* LOOK UP THE PATIENT'S SUMMARY ROW BY SEARCH ALL.  IF THIS IS
003820* THE PATIENT'S FIRST-EVER SUBMISSION, INSERT A ZERO ROW IN        CR-0288
003830* SORTED POSITION SO THE SEARCH KEEPS WORKING.
003840* LOOK UP THE PATIENT'S SUMMARY ROW BY SEARCH ALL.  IF THIS IS
003850* THE PATIENT'S FIRST-EVER SUBMISSION, INSERT A ZERO ROW IN
003860* SORTED POSITION SO THE SEARCH KEEPS WORKING ON THE NEXT
003870* RECORD FOR THE SAME OR A LATER USER-ID.
003880 200-FIND-OR-INIT-SUMMARY.
003890     MOVE "200-FIND-OR-INIT-SUMMARY" TO PARA-NAME.
003900     SET UHS-IDX TO 1.
003910* WS-UHS-ENTRY MUST STAY IN ASCENDING USER-ID ORDER FOR SEARCH
003920* ALL TO WORK - THAT ORDER IS PRESERVED BY 260/265 BELOW.
003930     SEARCH ALL WS-UHS-ENTRY
003940         AT END
003950             PERFORM 260-INSERT-SUMMARY-ROW THRU 260-EXIT
003960         WHEN WS-UHS-USER-ID (UHS-IDX) = HR-USER-ID
003970             MOVE UHS-IDX TO WS-FOUND-SUB
003980     END-SEARCH.

003990* A COUNT OF ZERO MEANS THE PATIENT HAS NEVER HAD A READING OF
004000* THIS KIND BEFORE - LEAVE WS-PRIOR-BP-EXISTS "N" SO 300 DOES
004010* NOT COMPUTE A DIFF AGAINST AN UNSET PRIOR AVERAGE.
004020     IF WS-UHS-REC-COUNT-BP (WS-FOUND-SUB) > 0
004030         MOVE "Y" TO WS-PRIOR-BP-EXISTS
004040         MOVE WS-UHS-AVG-BP-SYS (WS-FOUND-SUB)
004050                                    TO WS-PRIOR-AVG-BP-SYS
004060         MOVE WS-UHS-AVG-BP-DIA (WS-FOUND-SUB)
004070                                    TO WS-PRIOR-AVG-BP-DIA.

004080     IF WS-UHS-REC-COUNT-GLU (WS-FOUND-SUB) > 0
004090         MOVE "Y" TO WS-PRIOR-GLU-EXISTS
004100         MOVE WS-UHS-AVG-GLUCOSE (WS-FOUND-SUB)
004110                                    TO WS-PRIOR-AVG-GLUCOSE.
004120 200-EXIT.
004130     EXIT.

004140* BINARY SEARCH CAME BACK "NOT FOUND" - FIND WHERE THIS USER-ID
004150* BELONGS AND SHIFT THE TAIL OF THE TABLE DOWN ONE ROW TO OPEN
004160* A SLOT, THEN INITIALIZE IT.
004170 260-INSERT-SUMMARY-ROW.
004180     MOVE "260-INSERT-SUMMARY-ROW" TO PARA-NAME.
004190* SCAN FORWARD FOR THE FIRST ROW WHOSE USER-ID SORTS AFTER THE
004200* INCOMING ONE - THAT ROW'S SUBSCRIPT IS WHERE THE NEW ROW
004210* BELONGS.  A FALL-THROUGH TO WS-UHS-COUNT + 1 MEANS THE NEW
004220* USER-ID SORTS PAST EVERY ROW CURRENTLY IN THE TABLE.
004230     PERFORM 262-BUMP-INSERT-SUB THRU 262-EXIT
004240             VARYING WS-INSERT-SUB FROM 1 BY 1
004250             UNTIL WS-INSERT-SUB > WS-UHS-COUNT
004260                OR WS-UHS-USER-ID (WS-INSERT-SUB) > HR-USER-ID.

004270* SLIDE EVERYTHING FROM THE OLD BOTTOM ROW DOWN TO THE INSERT
004280* POINT ONE SLOT TOWARD THE BOTTOM, OPENING WS-INSERT-SUB FOR
004290* THE NEW ROW.  NO-OP WHEN THE NEW ID SORTS PAST EVERYTHING.
004300     SET UHS-IDX  TO WS-UHS-COUNT.
004310     SET UHS-IDX2 TO WS-UHS-COUNT.
004320     SET UHS-IDX2 UP BY 1.
004330     PERFORM 265-SHIFT-ONE-ROW THRU 265-EXIT
004340             VARYING UHS-IDX FROM WS-UHS-COUNT BY -1
004350             UNTIL UHS-IDX < WS-INSERT-SUB.

004360* ZERO THE WHOLE OPENED SLOT BEFORE STAMPING IN THE NEW USER-ID
004370* SO NO COUNTER OR RUNNING SUM SURVIVES FROM WHATEVER ROW USED
004380* TO SIT HERE.
004390     ADD 1 TO WS-UHS-COUNT.
004400     MOVE SPACES TO WS-UHS-USER-ID (WS-INSERT-SUB).
004410     MOVE ZEROS  TO WS-UHS-DATA (WS-INSERT-SUB).
004420     MOVE HR-USER-ID TO WS-UHS-USER-ID (WS-INSERT-SUB).
004430* THE RELATIVE-FILE RRN THIS ROW WILL LAND ON AT CLEANUP TIME -
004440* NOT ASSIGNED UNTIL NOW BECAUSE ONLY ROWS THAT SURVIVE TO THE
004450* END OF THE RUN EVER GET WRITTEN.
004460     ADD 1 TO WS-UHS-NEXT-NEW-RRN.
004470     MOVE WS-UHS-NEXT-NEW-RRN TO
004480                             WS-UHS-RRN-OF-ENTRY (WS-INSERT-SUB).
004490     MOVE "Y" TO WS-UHS-NEW-FLAG (WS-INSERT-SUB).

004500* DEFENSIVE CHECK CARRIED OVER FROM THE BAD-TAPE INCIDENT -
004510* A BRAND NEW ROW SHOULD NEVER COME OUT NON-ZERO.
004520     IF WS-UHS-DATA (WS-INSERT-SUB) NOT = ZEROS
004530         MOVE "** NEW SUMMARY ROW NOT ZERO" TO ABEND-REASON
004540         MOVE HR-USER-ID TO ACTUAL-VAL
004550         GO TO 1000-ABEND-RTN.

004560     MOVE WS-INSERT-SUB TO WS-FOUND-SUB.
004570 260-EXIT.
004580     EXIT.

004590* BODY OF THIS PARAGRAPH IS THE VARYING CLAUSE OF ITS OWN CALLER -
004600* THE CONTINUE IS HERE ONLY SO THE PERFORM ... VARYING ABOVE HAS
004610* A PARAGRAPH TO STEP THROUGH ON EACH PASS OF THE SCAN.
004620 262-BUMP-INSERT-SUB.
004630     MOVE "262-BUMP-INSERT-SUB" TO PARA-NAME.
004640     CONTINUE.
004650 262-EXIT.
004660     EXIT.

004670* ONE ROW OF THE SHIFT-DOWN.  CALLED WITH UHS-IDX COUNTING DOWN
004680* FROM THE OLD BOTTOM OF THE TABLE TO THE INSERT POINT SO EACH
004690* ROW IS COPIED TO THE SLOT BELOW IT BEFORE THAT SLOT IS
004700* OVERWRITTEN - A BOTTOM-UP SHIFT WOULD STOMP DATA IT STILL
004710* NEEDS TO COPY.
004720 265-SHIFT-ONE-ROW.
004730     MOVE "265-SHIFT-ONE-ROW" TO PARA-NAME.
004740     MOVE WS-UHS-ENTRY (UHS-IDX) TO WS-UHS-ENTRY (UHS-IDX2).
004750     SET UHS-IDX2 DOWN BY 1.
004760 265-EXIT.
004770     EXIT.

004780* BLOOD-PRESSURE THRESHOLD RULE - HIGH-BP AND LOW-BP ARE
004790* MUTUALLY EXCLUSIVE ELSE-IF BRANCHES OF ONE TEST.
004800 300-EDIT-BP-READING.
004810     MOVE "300-EDIT-BP-READING" TO PARA-NAME.
004820* DIFF-FROM-AVERAGE IS PRINTED ON THE DETAIL LINE REGARDLESS OF
004830* WHETHER THIS READING TRIPS THE ABNORMAL FLAG - GUARDED BY
004840* PRIOR-BP-EXISTS SO A FIRST-EVER READING PRINTS ZERO, NOT A
004850* DIFF AGAINST AN UNSET PRIOR AVERAGE.
004860     IF PRIOR-BP-EXISTS
004870         COMPUTE HO-BP-SYS-DIFF = HR-BP-SYS - WS-PRIOR-AVG-BP-SYS
004880         COMPUTE HO-BP-DIA-DIFF = HR-BP-DIA - WS-PRIOR-AVG-BP-DIA.

004890* HIGH-BP BRANCH - 140/90 IS THE STANDARD HYPERTENSION CUTOFF.
004900     IF HR-BP-SYS >= 140 OR HR-BP-DIA >= 90
004910         MOVE "Y" TO HO-BP-ABNORMAL-FLAG
004920* PRIORITY GATE - ONLY THE FIRST RULE TO FIRE ON THIS RECORD
004930* MAY SET HO-ANOMALY-TYPE/REASON.  SEE WS-ANOMALY-PRIORITY-ALPHA
004940* IN WORKING-STORAGE FOR THE FULL RATIONALE.
004950         IF WS-ANOMALY-PRIORITY-ALPHA = "NNNNN"
004960             MOVE "Y" TO WS-AP-HIGH-BP
004970             MOVE "HIGH_BP" TO HO-ANOMALY-TYPE
004980             MOVE "SYSTOLIC OR DIASTOLIC BP OVER THRESHOLD"
004990                                    TO HO-ANOMALY-REASON           CR-0244
005000         END-IF
005010     ELSE
005020* LOW-BP BRANCH - CR-0114 ADDED THIS SIDE OF THE TEST; ORIGINAL
005030* 1989 VERSION ONLY CHECKED THE HIGH SIDE.
005040         IF HR-BP-SYS < 90 OR HR-BP-DIA < 60
005050             MOVE "Y" TO HO-BP-ABNORMAL-FLAG
005060             IF WS-ANOMALY-PRIORITY-ALPHA = "NNNNN"
005070                 MOVE "Y" TO WS-AP-LOW-BP                          CR-0114
005080                 MOVE "LOW_BP" TO HO-ANOMALY-TYPE
005090                 MOVE "SYSTOLIC OR DIASTOLIC BP UNDER THRESHOLD"
005100                                        TO HO-ANOMALY-REASON
005110             END-IF
005120         ELSE
005130             MOVE "N" TO HO-BP-ABNORMAL-FLAG
005140         END-IF                                                    CR-0403
005150     END-IF.
005160 300-EXIT.
005170     EXIT.

005180* GLUCOSE THRESHOLD RULE - SAME ELSE-IF SHAPE AS 300 ABOVE.
005190* 200/70 ARE THE SHOP-STANDARD HIGH/LOW GLUCOSE CUTOFFS PER THE
005200* NURSING DEPARTMENT'S ORIGINAL SPECIFICATION.
005210 350-EDIT-GLUCOSE-READING.
005220     MOVE "350-EDIT-GLUCOSE-READING" TO PARA-NAME.
005230     IF PRIOR-GLU-EXISTS
005240         COMPUTE HO-GLUCOSE-DIFF =
005250                    HR-GLUCOSE - WS-PRIOR-AVG-GLUCOSE.

005260     IF HR-GLUCOSE >= 200
005270         MOVE "Y" TO HO-GLUCOSE-ABNORMAL-FLAG
005280         IF WS-ANOMALY-PRIORITY-ALPHA = "NNNNN"
005290             MOVE "Y" TO WS-AP-HIGH-GLU
005300             MOVE "HIGH_GLUCOSE" TO HO-ANOMALY-TYPE
005310             MOVE "GLUCOSE OVER THRESHOLD" TO HO-ANOMALY-REASON
005320         END-IF
005330     ELSE
005340         IF HR-GLUCOSE <= 70
005350             MOVE "Y" TO HO-GLUCOSE-ABNORMAL-FLAG
005360             IF WS-ANOMALY-PRIORITY-ALPHA = "NNNNN"
005370                 MOVE "Y" TO WS-AP-LOW-GLU
005380                 MOVE "LOW_GLUCOSE" TO HO-ANOMALY-TYPE
005390                 MOVE "GLUCOSE UNDER THRESHOLD"
005400                                    TO HO-ANOMALY-REASON           CR-0114
005410             END-IF
005420         ELSE
005430             MOVE "N" TO HO-GLUCOSE-ABNORMAL-FLAG
005440         END-IF
005450     END-IF.
005460 350-EXIT.
005470     EXIT.

005480* ECG IS THE LAST RULE IN THE PRIORITY ORDER - ONLY SETS THE
005490* ANOMALY TYPE IF NOTHING ELSE HAS FIRED FOR THIS RECORD.
005500* HR-ECG-ABNORMAL-FLAG ITSELF COMES PRE-SET FROM THE VENDOR
005510* MODEL FEED (CR-0201) - THIS PARAGRAPH DOES NOT COMPUTE IT.
005520 380-EDIT-ECG-READING.
005530     MOVE "380-EDIT-ECG-READING" TO PARA-NAME.
005540     IF HR-ECG-IS-ABNORMAL
005550         IF WS-ANOMALY-PRIORITY-ALPHA = "NNNNN"
005560             MOVE "Y" TO WS-AP-ECG
005570             MOVE "ECG_ABNORMAL" TO HO-ANOMALY-TYPE
005580             MOVE "ECG ABNORMALITY DETECTED" TO HO-ANOMALY-REASON
005590         END-IF
005600     END-IF.
005610 380-EXIT.
005620     EXIT.

005630* ROLL THIS RECORD'S READINGS INTO THE RUNNING SUM/COUNT AND
005640* RECOMPUTE THE AVERAGES, ROUNDED HALF-UP TO THE NEAREST WHOLE
005650* UNIT.  LAST-BP-SYS/DIA ARE SIMPLY OVERWRITTEN, NOT AVERAGED.
005660 500-UPDATE-SUMMARY-ROW.
005670     MOVE "500-UPDATE-SUMMARY-ROW" TO PARA-NAME.
005680* SUM-OVER-COUNT IS RECOMPUTED IN FULL EVERY TIME RATHER THAN
005690* KEEPING A RUNNING AVERAGE FIELD ALONE - THAT WAY THE STORED
005700* SUM/COUNT PAIR IS ALWAYS THE SOURCE OF TRUTH AND ROUNDING
005710* ERROR NEVER COMPOUNDS ACROSS THOUSANDS OF SUBMISSIONS.
005720     IF HAS-BP-READING
005730         ADD 1 TO WS-UHS-REC-COUNT-BP (WS-FOUND-SUB)
005740         ADD HR-BP-SYS TO WS-UHS-REC-SUM-BP-SYS (WS-FOUND-SUB)
005750         ADD HR-BP-DIA TO WS-UHS-REC-SUM-BP-DIA (WS-FOUND-SUB)
005760         COMPUTE WS-UHS-AVG-BP-SYS (WS-FOUND-SUB) ROUNDED =        CR-0325
005770             WS-UHS-REC-SUM-BP-SYS (WS-FOUND-SUB) /
005780             WS-UHS-REC-COUNT-BP (WS-FOUND-SUB)
005790         COMPUTE WS-UHS-AVG-BP-DIA (WS-FOUND-SUB) ROUNDED =
005800             WS-UHS-REC-SUM-BP-DIA (WS-FOUND-SUB) /
005810             WS-UHS-REC-COUNT-BP (WS-FOUND-SUB)
005820* LAST-READING FIELDS ARE A SNAPSHOT, NOT AN ACCUMULATOR - THE
005830* MOST RECENT SUBMISSION SIMPLY OVERWRITES THE PRIOR ONE.
005840         MOVE HR-BP-SYS TO WS-UHS-LAST-BP-SYS (WS-FOUND-SUB)
005850         MOVE HR-BP-DIA TO WS-UHS-LAST-BP-DIA (WS-FOUND-SUB).

005860     IF HAS-GLUCOSE-READING
005870         ADD 1 TO WS-UHS-REC-COUNT-GLU (WS-FOUND-SUB)
005880         ADD HR-GLUCOSE TO WS-UHS-REC-SUM-GLUCOSE (WS-FOUND-SUB)
005890         COMPUTE WS-UHS-AVG-GLUCOSE (WS-FOUND-SUB) ROUNDED =
005900             WS-UHS-REC-SUM-GLUCOSE (WS-FOUND-SUB) /
005910             WS-UHS-REC-COUNT-GLU (WS-FOUND-SUB).
005920 500-EXIT.
005930     EXIT.

005940* SHARED CLOSE ROUTINE - CALLED FROM 900-CLEANUP ON A NORMAL
005950* END OF JOB AND FROM 1000-ABEND-RTN ON AN ABEND, SO THE FILE
005960* CLOSE LOGIC IS WRITTEN ONCE.
005970 700-CLOSE-FILES.
005980     MOVE "700-CLOSE-FILES" TO PARA-NAME.
005990     CLOSE HEALTH-RECORD-IN, HEALTH-RECORD-OUT, SYSOUT,
006000           USER-HEALTH-SUMMARY.
006010 700-EXIT.
006020     EXIT.

006030* WALK THE WHOLE TABLE BACK OUT TO THE RELATIVE FILE - REWRITE
006040* FOR A ROW THAT WAS ALREADY ON THE FILE, WRITE FOR A ROW
006050* INSERTED DURING THIS RUN.
006060 900-CLEANUP.
006070     MOVE "900-CLEANUP" TO PARA-NAME.
006080     PERFORM 950-REWRITE-SUMMARY-ROW THRU 950-EXIT
006090             VARYING UHS-IDX FROM 1 BY 1
006100             UNTIL UHS-IDX > WS-UHS-COUNT.

006110     PERFORM 700-CLOSE-FILES THRU 700-EXIT.

006120* OPERATOR RUN-TOTALS TO THE JOB LOG - NOT PRINTED ON ANY
006130* REPORT, JUST DISPLAYS FOR THE CONSOLE/SYSOUT LISTING.
006140     DISPLAY "** RECORDS READ **".
006150     DISPLAY RECORDS-READ.
006160     DISPLAY "** RECORDS WRITTEN **".
006170     DISPLAY RECORDS-WRITTEN.
006180     DISPLAY "** PATIENTS IN SUMMARY TABLE **".
006190     DISPLAY WS-UHS-COUNT.
006200     DISPLAY "******** NORMAL END OF JOB VTALINTK ********".
006210 900-EXIT.
006220     EXIT.

006230* RELATIVE-KEY MOVE MUST HAPPEN BEFORE THE WRITE/REWRITE BELOW -
006240* WS-UHS-RRN IS THE RELATIVE KEY DATA ITEM NAMED ON THE SELECT
006250* CLAUSE FOR USER-HEALTH-SUMMARY, NOT JUST A WORKING FIELD.
006260 950-REWRITE-SUMMARY-ROW.
006270     MOVE "950-REWRITE-SUMMARY-ROW" TO PARA-NAME.
006280     MOVE WS-UHS-RRN-OF-ENTRY (UHS-IDX) TO WS-UHS-RRN.
006290     MOVE WS-UHS-USER-ID (UHS-IDX)       TO UH-USER-ID.
006300     MOVE WS-UHS-AVG-BP-SYS (UHS-IDX)    TO UH-AVG-BP-SYS.
006310     MOVE WS-UHS-AVG-BP-DIA (UHS-IDX)    TO UH-AVG-BP-DIA.
006320     MOVE WS-UHS-AVG-GLUCOSE (UHS-IDX)   TO UH-AVG-GLUCOSE.
006330     MOVE WS-UHS-LAST-BP-SYS (UHS-IDX)   TO UH-LAST-BP-SYS.
006340     MOVE WS-UHS-LAST-BP-DIA (UHS-IDX)   TO UH-LAST-BP-DIA.
006350     MOVE WS-UHS-REC-COUNT-BP (UHS-IDX)  TO UH-REC-COUNT-BP.
006360     MOVE WS-UHS-REC-SUM-BP-SYS (UHS-IDX) TO UH-REC-SUM-BP-SYS.
006370     MOVE WS-UHS-REC-SUM-BP-DIA (UHS-IDX) TO UH-REC-SUM-BP-DIA.
006380     MOVE WS-UHS-REC-COUNT-GLU (UHS-IDX)  TO UH-REC-COUNT-GLU.
006390     MOVE WS-UHS-REC-SUM-GLUCOSE (UHS-IDX) TO UH-REC-SUM-GLUCOSE.

006400     IF UHS-IS-NEW (UHS-IDX)                                       CR-0417
006410         WRITE UH-SUMMARY-REC
006420             INVALID KEY
006430                 MOVE "** PROBLEM WRITING NEW SUMMARY ROW"
006440                                               TO ABEND-REASON
006450                 MOVE UHS-STATUS TO EXPECTED-VAL
006460                 GO TO 1000-ABEND-RTN
006470         END-WRITE
006480     ELSE
006490         REWRITE UH-SUMMARY-REC                                    CR-0417
006500             INVALID KEY
006510                 MOVE "** PROBLEM REWRITING SUMMARY ROW"
006520                                               TO ABEND-REASON
006530                 MOVE UHS-STATUS TO EXPECTED-VAL
006540                 GO TO 1000-ABEND-RTN
006550         END-REWRITE
006560     END-IF.
006570 950-EXIT.
006580     EXIT.

006590* COMMON ABEND EXIT - REACHED BY GO TO FROM ANY PARAGRAPH THAT
006600* HITS A FILE-STATUS OR DATA-INTEGRITY PROBLEM IT CANNOT RECOVER
006610* FROM.  ABEND-REC (SEE COPY ABENDREC ABOVE) CARRIES PARA-NAME,
006620* ABEND-REASON AND THE EXPECTED/ACTUAL VALUES SET BY THE CALLER
006630* SO THE OPERATOR CAN SEE WHERE AND WHY WITHOUT A DUMP READ.
006640 1000-ABEND-RTN.
006650     WRITE SYSOUT-REC FROM ABEND-REC.
006660     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
006670     DISPLAY "*** ABNORMAL END OF JOB-VTALINTK ***" UPON CONSOLE.
006680     MOVE 16 TO RETURN-CODE.
006690     STOP RUN.

