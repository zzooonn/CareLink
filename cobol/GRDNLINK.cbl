000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  GRDNLINK.
000120 AUTHOR. TERRI L. KLAUSNER.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 01/23/88.
000150 DATE-COMPILED. 01/23/88.
000160 SECURITY. NON-CONFIDENTIAL.

000170******************************************************************
000180*REMARKS.
000190*
000200*          THIS PROGRAM EDITS THE DAILY GUARDIAN-LINK REQUEST
000210*          DECK FOR THE CARELINK PATIENT MONITORING SYSTEM.
000220*
000230*          IT CONTAINS ONE REQUEST FOR EVERY PATIENT/GUARDIAN
000240*          PAIR SOMEONE ASKED TO HAVE CONNECTED SINCE THE LAST
000250*          RUN.
000260*
000270*          THE PROGRAM EDITS EACH REQUEST AGAINST THE PATIENT
000280*          ROSTER AND THE EXISTING GUARDIAN-LINK FILE, REJECTS
000290*          ANYTHING THAT FAILS, AND APPENDS THE GOOD REQUESTS TO
000300*          THE GUARDIAN-LINK FILE WITH RELATION-TYPE = "FAMILY".
000310*
000320******************************************************************
000330*
000340*          REQUEST FILE          -  DDS0002.GLREQ
000350*
000360*          PATIENT ROSTER        -  DDS0002.PATIENT
000370*
000380*          GUARDIAN LINK FILE    -  DDS0002.GRDLINK (I-O)
000390*
000400*          DUMP FILE             -  SYSOUT
000410*
000420******************************************************************
000430*
000440*  CHANGE LOG
000450*
000460*    DATE      BY   TICKET     DESCRIPTION
000470*  --------   ----  --------   -----------------------------------
000480*  01/23/88   TLK   INIT       ORIGINAL PROGRAM.
000490*  09/02/89   JS    CR-0114    ADDED THE ROLE-MUST-BE-GUARDIAN
000500*                              EDIT AFTER A PATIENT WAS LINKED AS
000510*                              THEIR OWN GUARDIAN.
000520*  02/11/91   RDW   CR-0201    ADDED THE DUPLICATE-PAIR EDIT -
000530*                              SAME PAIR SUBMITTED TWICE IN ONE
000540*                              WEEK OTHERWISE MADE TWO ROWS.
000550*  03/08/93   TLK   CR-0259    REJECT MESSAGES NOW SHOW WHICH OF
000560*                              THE THREE EDITS FAILED.
000570*  06/18/97   PXC   CR-0361    PATIENT TABLE SIZE RAISED FOR
000580*                              REGION ENROLLMENT GROWTH.
000590*  10/05/98   PXC   Y2K-0007   YEAR 2000 REMEDIATION - RUN-DATE
000600*                              WORK AREA CONFIRMED WINDOWED.
000610*  02/22/99   PXC   Y2K-0007   Y2K SIGN-OFF - NO CHANGE REQUIRED.
000620*  05/30/01   MDG   CR-0399    GUARDIAN-LINK FILE OPENED I-O SO
000630*                              THE DUPLICATE EDIT CAN SEE LINKS
000640*                              WRITTEN EARLIER IN THE SAME RUN.
000650*  04/09/03   MDG   CR-0417    DEFENSIVE ZERO-CHECK ADDED ON
000660*                              EACH LOADED PATIENT ROW.
000670*  09/12/06   BHN   CR-0461    PARA-NAME BREADCRUMB ADDED TO EVERY
000680*                              WORKING PARAGRAPH FOR ABEND TRACING -
000690*                              SYSOUT DUMP LINE WIDENED TO CARRY IT.
000700*  11/02/06   BHN   CR-0470    WS-RUN-DATE PUT BACK TO A STANDALONE
000710*                              77-LEVEL ITEM.  DROPPED THE UNUSED
000720*                              TOP-OF-FORM/RERUN SPECIAL-NAMES.
000730*
000740******************************************************************

000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER. IBM-390.
000780 OBJECT-COMPUTER. IBM-390.

000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT SYSOUT
000820     ASSIGN TO UT-S-SYSOUT
000830       ORGANIZATION IS SEQUENTIAL.

000840     SELECT GLREQ-IN
000850     ASSIGN TO UT-S-GLREQ
000860       ORGANIZATION IS LINE SEQUENTIAL
000870       FILE STATUS IS GQ-STATUS.

000880     SELECT PATIENT-IN
000890     ASSIGN TO UT-S-PATIENT
000900       ORGANIZATION IS LINE SEQUENTIAL
000910       FILE STATUS IS PT-STATUS.

000920     SELECT GUARDIAN-LINK-IO
000930     ASSIGN TO UT-S-GRDLINK
000940       ORGANIZATION IS LINE SEQUENTIAL
000950       FILE STATUS IS GL-STATUS.

000960 DATA DIVISION.
000970 FILE SECTION.
000980 FD  SYSOUT
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 146 CHARACTERS
001020     BLOCK CONTAINS 0 RECORDS
001030     DATA RECORD IS SYSOUT-REC.
001040 01  SYSOUT-REC  PIC X(146).

001050 FD  GLREQ-IN
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 60 CHARACTERS
001090     DATA RECORD IS GQ-LINK-REQUEST.
001100     COPY GLREQ.

001110 FD  PATIENT-IN
001120     RECORDING MODE IS F
001130     LABEL RECORDS ARE STANDARD
001140     RECORD CONTAINS 80 CHARACTERS
001150     DATA RECORD IS PT-USER-REC.
001160     COPY PATIENT.

001170****** OPENED I-O SO A LINK ACCEPTED EARLIER IN THIS SAME RUN
001180****** IS ALREADY VISIBLE TO THE DUPLICATE-PAIR EDIT ON A LATER
001190****** REQUEST - SEE 280-EDIT-DUPLICATE-LINK
001200 FD  GUARDIAN-LINK-IO
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD
001230     RECORD CONTAINS 60 CHARACTERS
001240     DATA RECORD IS GL-GUARDIAN-LINK-REC.
001250     COPY GRDLNK.

001260 WORKING-STORAGE SECTION.

001270* GQ-STATUS AND PT-STATUS ARE ONLY EVER TESTED FOR END-OF-FILE;
001280* GL-STATUS CARRIES BOTH AN EOF TEST (FOR THE 065 LOAD PASS) AND
001290* A WRITE-OK TEST (FOR THE 300 APPEND PASS) SINCE THE SAME FILE
001300* IS CLOSED AND RE-OPENED BETWEEN THE TWO USES.
001310 01  FILE-STATUS-CODES.
001320     05  GQ-STATUS               PIC X(2).
001330         88  NO-MORE-REQUESTS        VALUE "10".
001340     05  PT-STATUS               PIC X(2).
001350         88  NO-MORE-PATIENTS        VALUE "10".
001360     05  GL-STATUS               PIC X(2).
001370         88  GL-WRITE-OK             VALUE "00".
001380         88  NO-MORE-GL-RECS         VALUE "10".

001390* STANDALONE 77-LEVEL RUN-DATE, BROKEN OUT TO YY/MM/DD BY THE
001400* REDEFINES BELOW SOLELY FOR THE BANNER DISPLAY.
001410 77  WS-RUN-DATE                 PIC 9(6).
001420 01  WS-RUN-DATE-DISP.
001430     05  WS-RD-YY                PIC 9(2).
001440     05  WS-RD-MM                PIC 9(2).
001450     05  WS-RD-DD                PIC 9(2).
001460 01  WS-RUN-DATE-DISP-R REDEFINES WS-RUN-DATE-DISP
001470                                 PIC 9(6).

001480* ONE EOF SWITCH PER SEQUENTIAL FILE - THE THREE READ LOOPS
001490* (REQUEST MAINLINE, PATIENT LOAD, LINK LOAD) RUN AT DIFFERENT
001500* TIMES AND CANNOT SHARE A SWITCH.
001510 01  MORE-GQ-SW                  PIC X(1) VALUE SPACE.
001520     88  NO-MORE-GQ-RECS             VALUE "N".
001530 01  MORE-PT-SW                  PIC X(1) VALUE SPACE.
001540     88  NO-MORE-PT-RECS              VALUE "N".
001550 01  MORE-GL-LOAD-SW             PIC X(1) VALUE SPACE.
001560     88  NO-MORE-GL-LOAD-RECS         VALUE "N".

001570* WS-REJECT-SW IS RESET TO "N" AT THE TOP OF 100-MAINLINE FOR
001580* EVERY REQUEST; THE OTHER THREE BELOW ARE RESET INSIDE THEIR
001590* OWN EDIT PARAGRAPH EACH TIME IT RUNS.
001600 01  WS-REJECT-SW                PIC X(1) VALUE "N".
001610     88  REQUEST-REJECTED            VALUE "Y".
001620 01  WS-PATIENT-FOUND-SW         PIC X(1) VALUE "N".
001630     88  PATIENT-ID-FOUND            VALUE "Y".
001640 01  WS-GUARDIAN-FOUND-SW        PIC X(1) VALUE "N".
001650     88  GUARDIAN-ID-FOUND           VALUE "Y".
001660 01  WS-DUPLICATE-SW             PIC X(1) VALUE "N".
001670     88  LINK-ALREADY-EXISTS         VALUE "Y".

001680* RUN TOTALS DISPLAYED AT 900-CLEANUP; PT-IDX/GL-IDX ARE THE
001690* SEARCH SUBSCRIPTS SHARED BY ALL THREE EDIT PARAGRAPHS.
001700 01  COUNTERS-AND-ACCUMULATORS.
001710     05  REQUESTS-READ           PIC S9(9) COMP.
001720     05  REQUESTS-ACCEPTED       PIC S9(9) COMP.
001730     05  REQUESTS-REJECTED       PIC S9(9) COMP.
001740     05  PATIENTS-LOADED         PIC S9(9) COMP.
001750     05  LINKS-LOADED            PIC S9(9) COMP.
001760     05  PT-IDX                  PIC 9(5)  COMP.
001770     05  GL-IDX                  PIC 9(5)  COMP.

001780** THE PATIENT ROSTER, PATIENTS AND GUARDIANS BOTH - THE ROLE
001790** BYTE IS WHAT 250-EDIT-GUARDIAN-ID CHECKS.
001800 01  WS-PT-TABLE.
001810     05  WS-PT-ENTRY OCCURS 3000 TIMES INDEXED BY PT-IDX2.         CR-0361
001820         10  WS-PT-USER-ID        PIC X(20).
001830         10  WS-PT-USER-ROLE      PIC X(10).
001840             88  WS-PT-IS-GUARDIAN    VALUE "GUARDIAN".

001850** EVERY LINK ON FILE AT THE START OF THE RUN, PLUS EVERY LINK
001860** THIS RUN ACCEPTS - GROWS AS 300-WRITE-LINK APPENDS TO IT SO
001870** A SECOND REQUEST FOR THE SAME PAIR IN THE SAME DECK IS CAUGHT.
001880 01  WS-GL-TABLE.
001890     05  WS-GL-ENTRY OCCURS 5000 TIMES INDEXED BY GL-IDX2.
001900         10  WS-GL-KEY-PAIR       PIC X(40).
001910         10  WS-GL-KEY-PAIR-R REDEFINES WS-GL-KEY-PAIR.
001920             15  WS-GL-PATIENT-ID     PIC X(20).
001930             15  WS-GL-GUARDIAN-ID    PIC X(20).

001940* CURRENT REQUEST, HELD BOTH AS TWO 20-BYTE IDS (FOR THE MOVES
001950* INTO GL-PATIENT-ID/GL-GUARDIAN-ID) AND AS ONE FLAT 40-BYTE
001960* FIELD (FOR THE ONE-SHOT DUPLICATE COMPARE IN 280).
001970 01  WS-CURRENT-REQUEST.
001980     05  WS-CR-PATIENT-ID        PIC X(20).
001990     05  WS-CR-GUARDIAN-ID       PIC X(20).
002000 01  WS-CURRENT-REQUEST-R REDEFINES WS-CURRENT-REQUEST
002010                                  PIC X(40).

002020* SHARED ABEND RECORD LAYOUT - SAME COPYBOOK CALLED-IN BY EVERY
002030* PROGRAM IN THE SYSTEM SO THE OPERATOR SEES ONE CONSISTENT DUMP
002040* LINE FORMAT REGARDLESS OF WHICH STEP ABENDED.
002050 COPY ABENDREC.

002060* TOP OF THE STEP.  LOAD THE PATIENT ROSTER AND THE EXISTING
002070* LINK FILE AT HOUSEKEEPING, THEN ONE PASS OF 100-MAINLINE PER
002080* REQUEST ON GLREQ-IN.  NO SORT - THE DECK IS EDITED IN WHATEVER
002090* ORDER IT ARRIVES FROM THE UPSTREAM REQUEST-INTAKE SCREEN.
002100 PROCEDURE DIVISION.
002110     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002120     PERFORM 100-MAINLINE THRU 100-EXIT
002130             UNTIL NO-MORE-GQ-RECS.
002140     PERFORM 900-CLEANUP THRU 900-EXIT.
002150     MOVE ZERO TO RETURN-CODE.
002160     GOBACK.

002170* OPEN THE THREE FILES, PRE-LOAD THE PATIENT ROSTER AND THE
002180* EXISTING GUARDIAN-LINK FILE INTO WORKING STORAGE, THEN PRIME
002190* THE READ ON GLREQ-IN SO 100-MAINLINE CAN START RIGHT IN ON
002200* THE FIRST REQUEST.
002210 000-HOUSEKEEPING.
002220     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002230     DISPLAY "******** BEGIN JOB GRDNLINK ********".
002240     ACCEPT WS-RUN-DATE FROM DATE.                                Y2K-0007
002250     MOVE WS-RUN-DATE TO WS-RUN-DATE-DISP-R.
002260     DISPLAY "RUN DATE: " WS-RD-MM "/" WS-RD-DD "/" WS-RD-YY.

002270     OPEN INPUT GLREQ-IN.
002280     OPEN INPUT PATIENT-IN.
002290     OPEN OUTPUT SYSOUT.

002300     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-PT-TABLE,
002310                WS-GL-TABLE.

002320     MOVE "Y" TO MORE-PT-SW.
002330     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT
002340             UNTIL NO-MORE-PT-RECS.

002350     PERFORM 060-LOAD-EXISTING-LINKS THRU 060-EXIT.

002360* PRIMING READ - THE MAINLINE PERFORM ABOVE IS A TEST-AT-TOP
002370* LOOP, SO THE FIRST RECORD HAS TO BE IN HAND BEFORE IT RUNS.
002380     READ GLREQ-IN
002390         AT END
002400         MOVE "N" TO MORE-GQ-SW
002410     END-READ.
002420 000-EXIT.
002430     EXIT.

002440 050-LOAD-PATIENT-TABLE.
002450     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
002460     READ PATIENT-IN
002470         AT END
002480         MOVE "N" TO MORE-PT-SW
002490         GO TO 050-EXIT
002500     END-READ.

002510     ADD 1 TO PATIENTS-LOADED.
002520* BOTH ROLES LOAD INTO THE SAME TABLE - 200-EDIT-PATIENT-ID DOES
002530* NOT CARE ABOUT ROLE, BUT 250-EDIT-GUARDIAN-ID DOES, SO THE
002540* ROLE BYTE HAS TO TRAVEL WITH EVERY ROW REGARDLESS.
002550     MOVE PT-USER-ID   TO WS-PT-USER-ID (PATIENTS-LOADED).
002560     MOVE PT-USER-ROLE TO WS-PT-USER-ROLE (PATIENTS-LOADED).

002570* DEFENSIVE CHECK - A ROW WE JUST FILLED SHOULD NEVER COME
002580* BACK WITH A BLANK USER-ID.
002590     IF WS-PT-USER-ID (PATIENTS-LOADED) = SPACES                   CR-0417
002600         MOVE "** PATIENT ROW LOADED WITH NO USER-ID"
002610                                          TO ABEND-REASON
002620         MOVE PT-USER-ROLE TO ACTUAL-VAL
002630         GO TO 1000-ABEND-RTN.
002640 050-EXIT.
002650     EXIT.

002660* THE EXISTING GUARDIAN-LINK FILE MUST BE PRE-LOADED (RATHER
002670* THAN CHECKED WITH A SEPARATE READ CURSOR) BECAUSE THE SAME
002680* FILE IS ALSO BEING EXTENDED BY THIS RUN.
002690 060-LOAD-EXISTING-LINKS.                                          CR-0399
002700     MOVE "060-LOAD-EXISTING-LINKS" TO PARA-NAME.
002710     OPEN INPUT GUARDIAN-LINK-IO.
002720     MOVE "Y" TO MORE-GL-LOAD-SW.
002730     PERFORM 065-LOAD-ONE-LINK THRU 065-EXIT
002740             UNTIL NO-MORE-GL-LOAD-RECS.
002750* CLOSE AND RE-OPEN EXTEND, NOT OPEN I-O - LINE SEQUENTIAL FILES
002760* ON THIS SHOP'S COMPILER CANNOT BE OPENED I-O, SO THE APPEND
002770* FOR 300-WRITE-LINK NEEDS ITS OWN OPEN MODE AFTER THE LOAD PASS
002780* FINISHES READING.
002790     CLOSE GUARDIAN-LINK-IO.
002800     OPEN EXTEND GUARDIAN-LINK-IO.
002810 060-EXIT.
002820     EXIT.

002830 065-LOAD-ONE-LINK.
002840     MOVE "065-LOAD-ONE-LINK" TO PARA-NAME.
002850     READ GUARDIAN-LINK-IO
002860         AT END
002870         MOVE "N" TO MORE-GL-LOAD-SW
002880         GO TO 065-EXIT
002890     END-READ.

002900* LINKS-LOADED DOUBLES AS THE TABLE'S HIGH-WATER SUBSCRIPT HERE
002910* AND AS THE APPEND SUBSCRIPT LATER IN 300-WRITE-LINK - BOTH
002920* PARAGRAPHS JUST ADD 1 AND MOVE INTO THE NEXT FREE SLOT.
002930     ADD 1 TO LINKS-LOADED.
002940     MOVE GL-PATIENT-ID  TO WS-GL-PATIENT-ID (LINKS-LOADED).
002950     MOVE GL-GUARDIAN-ID TO WS-GL-GUARDIAN-ID (LINKS-LOADED).
002960 065-EXIT.
002970     EXIT.

002980* ONE REQUEST PER CALL.  WS-CURRENT-REQUEST HOLDS THE PATIENT/
002990* GUARDIAN PAIR FOR THE DURATION OF THE THREE EDITS BELOW SO
003000* NONE OF THEM HAS TO RE-REFERENCE THE GQ- FIELDS DIRECTLY.
003010 100-MAINLINE.
003020     MOVE "100-MAINLINE" TO PARA-NAME.
003030     ADD 1 TO REQUESTS-READ.
003040     MOVE "N" TO WS-REJECT-SW.
003050     MOVE GQ-PATIENT-ID  TO WS-CR-PATIENT-ID.
003060     MOVE GQ-GUARDIAN-ID TO WS-CR-GUARDIAN-ID.

003070* THE THREE EDITS RUN IN A FIXED ORDER AND SHORT-CIRCUIT - ONCE
003080* ONE REJECTS, THE REMAINING EDITS ARE SKIPPED, SO A REQUEST
003090* FAILING RULE 1 NEVER ALSO GETS CHECKED AGAINST RULES 2 OR 3.
003100     PERFORM 200-EDIT-PATIENT-ID THRU 200-EXIT.
003110     IF NOT REQUEST-REJECTED
003120         PERFORM 250-EDIT-GUARDIAN-ID THRU 250-EXIT.
003130     IF NOT REQUEST-REJECTED
003140         PERFORM 280-EDIT-DUPLICATE-LINK THRU 280-EXIT.

003150     IF REQUEST-REJECTED
003160         ADD 1 TO REQUESTS-REJECTED
003170     ELSE
003180         PERFORM 300-WRITE-LINK THRU 300-EXIT
003190         ADD 1 TO REQUESTS-ACCEPTED
003200     END-IF.

003210* NEXT-RECORD READ HAPPENS AT THE BOTTOM OF THE PARAGRAPH, NOT
003220* THE TOP - SAME LOOK-AHEAD READ SHAPE AS EVERY OTHER READ LOOP
003230* IN THIS SYSTEM.
003240     READ GLREQ-IN
003250         AT END
003260         MOVE "N" TO MORE-GQ-SW
003270     END-READ.
003280 100-EXIT.
003290     EXIT.

003300* RULE 1 - PATIENT-ID MUST BE ON THE PATIENT ROSTER (EITHER
003310* ROLE - THE ROSTER LOOKUP HERE IS ROLE-BLIND, 250 CHECKS ROLE).
003320 200-EDIT-PATIENT-ID.
003330     MOVE "200-EDIT-PATIENT-ID" TO PARA-NAME.
003340     MOVE "N" TO WS-PATIENT-FOUND-SW.
003350* PLAIN SEARCH, NOT SEARCH ALL - WS-PT-TABLE IS LOADED IN FEED
003360* ORDER, NOT SORTED BY USER-ID.
003370     SET PT-IDX2 TO 1.
003380     SEARCH WS-PT-ENTRY
003390         AT END
003400             MOVE "N" TO WS-PATIENT-FOUND-SW
003410         WHEN WS-PT-USER-ID (PT-IDX2) = WS-CR-PATIENT-ID
003420             MOVE "Y" TO WS-PATIENT-FOUND-SW
003430     END-SEARCH.

003440     IF NOT PATIENT-ID-FOUND
003450         MOVE "Y" TO WS-REJECT-SW
003460         DISPLAY "** REJECT - PATIENT-ID NOT FOUND: "              CR-0259
003470                 WS-CR-PATIENT-ID
003480     END-IF.
003490 200-EXIT.
003500     EXIT.

003510* RULE 2 - GUARDIAN-ID MUST BE ON THE PATIENT ROSTER WITH
003520* USER-ROLE = "GUARDIAN".
003530 250-EDIT-GUARDIAN-ID.
003540     MOVE "250-EDIT-GUARDIAN-ID" TO PARA-NAME.
003550     MOVE "N" TO WS-GUARDIAN-FOUND-SW.
003560     SET PT-IDX2 TO 1.
003570     SEARCH WS-PT-ENTRY
003580         AT END
003590             MOVE "N" TO WS-GUARDIAN-FOUND-SW
003600* CR-0114 - FINDING THE ID ON THE ROSTER IS NOT ENOUGH; IT MUST
003610* ALSO CARRY ROLE = "GUARDIAN" OR THE WHOLE MATCH FAILS, EVEN
003620* THOUGH THE SEARCH CONDITION ITSELF STOPPED ON THE ID ALONE.
003630         WHEN WS-PT-USER-ID (PT-IDX2) = WS-CR-GUARDIAN-ID
003640             IF WS-PT-IS-GUARDIAN (PT-IDX2)                        CR-0114
003650                 MOVE "Y" TO WS-GUARDIAN-FOUND-SW
003660             ELSE
003670                 MOVE "N" TO WS-GUARDIAN-FOUND-SW
003680             END-IF
003690     END-SEARCH.

003700     IF NOT GUARDIAN-ID-FOUND
003710         MOVE "Y" TO WS-REJECT-SW
003720         DISPLAY "** REJECT - GUARDIAN-ID NOT FOUND OR NOT A "
003730                 "GUARDIAN: " WS-CR-GUARDIAN-ID
003740     END-IF.
003750 250-EXIT.
003760     EXIT.

003770* RULE 3 - THE EXACT PAIR MUST NOT ALREADY BE LINKED.
003780 280-EDIT-DUPLICATE-LINK.                                          CR-0201
003790     MOVE "280-EDIT-DUPLICATE-LINK" TO PARA-NAME.
003800     MOVE "N" TO WS-DUPLICATE-SW.
003810* ONE-SHOT 40-BYTE COMPARE OF THE WHOLE PATIENT/GUARDIAN PAIR,
003820* NOT TWO SEPARATE 20-BYTE COMPARES - WS-CURRENT-REQUEST-R AND
003830* WS-GL-KEY-PAIR ARE BOTH THE SAME COMBINED-FIELD TECHNIQUE.
003840     SET GL-IDX2 TO 1.
003850     SEARCH WS-GL-ENTRY
003860         AT END
003870             MOVE "N" TO WS-DUPLICATE-SW
003880         WHEN WS-GL-KEY-PAIR (GL-IDX2) = WS-CURRENT-REQUEST-R
003890             MOVE "Y" TO WS-DUPLICATE-SW
003900     END-SEARCH.

003910     IF LINK-ALREADY-EXISTS
003920         MOVE "Y" TO WS-REJECT-SW
003930         DISPLAY "** REJECT - LINK ALREADY EXISTS: "
003940                 WS-CR-PATIENT-ID " / " WS-CR-GUARDIAN-ID
003950     END-IF.
003960 280-EXIT.
003970     EXIT.

003980* ALL THREE EDITS PASSED - APPEND THE LINK AND ADD IT TO THE
003990* IN-MEMORY TABLE SO A LATER REQUEST IN THE SAME DECK SEES IT.
004000 300-WRITE-LINK.
004010     MOVE "300-WRITE-LINK" TO PARA-NAME.
004020     MOVE WS-CR-PATIENT-ID  TO GL-PATIENT-ID.
004030     MOVE WS-CR-GUARDIAN-ID TO GL-GUARDIAN-ID.
004040* RELATION-TYPE IS ALWAYS "FAMILY" FOR A GRDNLINK-ORIGINATED
004050* REQUEST - THERE IS NO OTHER RELATION TYPE THIS DECK CAN CARRY.
004060     MOVE "FAMILY"          TO GL-RELATION-TYPE.

004070     WRITE GL-GUARDIAN-LINK-REC.
004080     IF NOT GL-WRITE-OK
004090         MOVE "** COULD NOT WRITE GUARDIAN LINK"
004100                                          TO ABEND-REASON
004110         MOVE GL-STATUS TO ACTUAL-VAL
004120         GO TO 1000-ABEND-RTN.

004130* APPENDED TO THE IN-MEMORY TABLE IMMEDIATELY SO THE VERY NEXT
004140* REQUEST IN THE SAME DECK IS CAUGHT BY 280-EDIT-DUPLICATE-LINK
004150* IF IT ASKS FOR THE SAME PAIR AGAIN.
004160     ADD 1 TO LINKS-LOADED.
004170     MOVE WS-CR-PATIENT-ID  TO WS-GL-PATIENT-ID (LINKS-LOADED).
004180     MOVE WS-CR-GUARDIAN-ID TO WS-GL-GUARDIAN-ID (LINKS-LOADED).
004190 300-EXIT.
004200     EXIT.

004210* SHARED CLOSE ROUTINE - CALLED FROM BOTH 900-CLEANUP AND
004220* 1000-ABEND-RTN SO THE FILE CLOSE LOGIC IS WRITTEN ONCE.
004230 700-CLOSE-FILES.
004240     MOVE "700-CLOSE-FILES" TO PARA-NAME.
004250     CLOSE GLREQ-IN, PATIENT-IN, GUARDIAN-LINK-IO, SYSOUT.
004260 700-EXIT.
004270     EXIT.

004280* END-OF-JOB HOUSEKEEPING - CLOSE FILES AND DISPLAY THE RUN
004290* COUNTS THE OPERATOR CHECKS AGAINST THE SCHEDULER LOG.
004300 900-CLEANUP.
004310     MOVE "900-CLEANUP" TO PARA-NAME.
004320     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
004330* OPERATOR RUN-TOTALS TO THE JOB LOG - NOT PRINTED ON ANY REPORT,
004340* JUST DISPLAYS FOR THE CONSOLE/SYSOUT LISTING.
004350     DISPLAY "** REQUESTS READ **".
004360     DISPLAY REQUESTS-READ.
004370     DISPLAY "** REQUESTS ACCEPTED **".
004380     DISPLAY REQUESTS-ACCEPTED.
004390     DISPLAY "** REQUESTS REJECTED **".
004400     DISPLAY REQUESTS-REJECTED.
004410     DISPLAY "******** NORMAL END OF JOB GRDNLINK ********".
004420 900-EXIT.
004430     EXIT.

004440* COMMON ABEND EXIT - REACHED BY GO TO FROM ANY PARAGRAPH THAT
004450* HITS A FILE-STATUS OR DATA-INTEGRITY PROBLEM IT CANNOT
004460* RECOVER FROM.  SEE COPY ABENDREC ABOVE FOR THE DUMP LAYOUT.
004470 1000-ABEND-RTN.
004480     WRITE SYSOUT-REC FROM ABEND-REC.
004490     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
004500     DISPLAY "*** ABNORMAL END OF JOB-GRDNLINK ***" UPON CONSOLE.
004510     MOVE 16 TO RETURN-CODE.
004520     STOP RUN.

