000100******************************************************************
000110*    ABENDREC --  SYSOUT DUMP LINE WRITTEN AHEAD OF AN ABEND
000120*    SHARED BY EVERY CARELINK BATCH PROGRAM SO OPERATIONS SEES
000130*    THE SAME LAYOUT ON THE SYSOUT DD REGARDLESS OF WHICH STEP
000140*    BLEW UP.
000141*    PARA-NAME CARRIES THE BREADCRUMB - EVERY PARAGRAPH IN EVERY
000142*    CARELINK PROGRAM DROPS ITS OWN NAME IN HERE ON ENTRY SO THE
000143*    DUMP LINE SHOWS WHERE WE WERE WHEN THE ABEND WAS RAISED.
000150******************************************************************
000160 01  ABEND-REC.
000170     05  FILLER                  PIC X(3)  VALUE "***".
000180     05  ABEND-REASON            PIC X(40).
000190     05  FILLER                  PIC X(1)  VALUE SPACE.
000195     05  FILLER                  PIC X(5)  VALUE "PARA=".
000196     05  PARA-NAME               PIC X(40).
000200     05  FILLER                  PIC X(1)  VALUE SPACE.
000201     05  FILLER                  PIC X(9)  VALUE "EXPECTED=".
000210     05  EXPECTED-VAL            PIC X(15).
000220     05  FILLER                  PIC X(1)  VALUE SPACE.
000230     05  FILLER                  PIC X(7)  VALUE "ACTUAL=".
000240     05  ACTUAL-VAL              PIC X(15).
000250     05  FILLER                  PIC X(09) VALUE SPACES.

