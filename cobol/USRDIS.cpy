000100******************************************************************
000110*    USRDIS  --  PATIENT/DISEASE REGISTRATION (USER-DISEASE)
000120*    ONE ROW PER DISEASE A PATIENT HAS REGISTERED.  USED ONLY TO
000130*    NARROW THE ELIGIBLE-PATIENT SET FOR A TARGETED TREND.
000140******************************************************************
000150 01  UD-USER-DISEASE-REC.
000160     05  UD-USER-ID              PIC X(20).
000170     05  UD-DISEASE-CODE         PIC X(10).
000180     05  FILLER                  PIC X(10).

