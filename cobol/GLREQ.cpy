000100******************************************************************
000110*    GLREQ   --  GUARDIAN-LINK REQUEST TRANSACTION
000120*    ONE ROW PER PATIENT/GUARDIAN PAIR TO BE REGISTERED.  FED TO
000130*    THE LINK MAINTENANCE RUN ONE TRANSACTION AT A TIME - THIS
000140*    IS NOT ONE OF THE MASTER FILES, JUST THE DAILY REQUEST DECK.
000150******************************************************************
000160 01  GQ-LINK-REQUEST.
000170     05  GQ-PATIENT-ID           PIC X(20).
000180     05  GQ-GUARDIAN-ID          PIC X(20).
000190     05  FILLER                  PIC X(20).

