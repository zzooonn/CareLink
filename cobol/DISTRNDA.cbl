000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  DISTRNDA.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 05/02/89.
000150 DATE-COMPILED. 05/02/89.
000160 SECURITY. NON-CONFIDENTIAL.

000170******************************************************************
000180*REMARKS.
000190*
000200*          THIS PROGRAM IS THE DAILY DISEASE-TREND ALERT STEP OF
000210*          THE CARELINK PATIENT MONITORING SYSTEM.
000220*
000230*          IT READS THE DISEASE-TREND ADVISORY FEED, KEEPS ONLY
000240*          THE HIGH-RISK ADVISORIES, WORKS OUT WHICH PATIENTS ARE
000250*          ELIGIBLE FOR EACH ONE, AND HANDS EACH ELIGIBLE PATIENT
000260*          TO THE COMMON ALERT FAN-OUT ROUTINE (ALERTOUT) SO THE
000270*          PATIENT AND EVERY LINKED GUARDIAN GET A COPY.
000280*
000290*          RUNS ONCE A DAY, NORMALLY THE 0900 STEP.  NO CONTROL
000300*          BREAKS - EVERY HIGH TREND IS RE-CHECKED AGAINST THE
000310*          FULL PATIENT ROSTER.
000320*
000330******************************************************************
000340*
000350*          TREND FEED            -  DDS0002.DISTREND
000360*
000370*          PATIENT ROSTER        -  DDS0002.PATIENT
000380*
000390*          DISEASE REGISTRATIONS -  DDS0002.USRDIS
000400*
000410*          ALERT LOG PRODUCED    -  DDS0002.ALERTOUT (VIA CALL)
000420*
000430*          DUMP FILE             -  SYSOUT
000440*
000450******************************************************************
000460*
000470*  CHANGE LOG
000480*
000490*    DATE      BY   TICKET     DESCRIPTION
000500*  --------   ----  --------   -----------------------------------
000510*  05/02/89   JS    INIT       ORIGINAL PROGRAM.
000520*  11/14/90   RDW   CR-0166    TARGET-GROUP "ALL" COMPARE MADE
000530*                              CASE-INSENSITIVE PER HELP DESK.
000540*  03/08/93   TLK   CR-0259    MEDIUM/LOW TRENDS NO LONGER LOADED
000550*                              INTO THE WORKING TABLE AT ALL.
000560*  09/19/94   TLK   CR-0277    ADDED SKIP-AND-LOG WHEN A TREND
000570*                              HAS NO ELIGIBLE PATIENTS.
000580*  06/18/97   PXC   CR-0361    PATIENT/DISEASE TABLE SIZES RAISED
000590*                              FOR REGION ENROLLMENT GROWTH.
000600*  10/05/98   PXC   Y2K-0007   YEAR 2000 REMEDIATION - RUN-DATE
000610*                              WORK AREA CONFIRMED WINDOWED.
000620*  02/22/99   PXC   Y2K-0007   Y2K SIGN-OFF - NO CHANGE REQUIRED.
000630*  05/30/01   MDG   CR-0399    ALERT FAN-OUT MOVED OUT TO THE
000640*                              SHARED ALERTOUT SUBPROGRAM SO UNIT
000650*                              1 CAN CALL IT LATER TOO.
000660*  04/09/03   MDG   CR-0417    DEFENSIVE ZERO-CHECK ADDED ON EACH
000670*                              LOADED TREND ROW.
000680*  01/17/06   BHN   CR-0450    MINOR - DISPLAY BANNER WORDING.
000690*  09/12/06   BHN   CR-0461    PARA-NAME BREADCRUMB ADDED TO EVERY
000700*                              WORKING PARAGRAPH FOR ABEND TRACING -
000710*                              SYSOUT DUMP LINE WIDENED TO CARRY IT.
000720*  11/02/06   BHN   CR-0470    ALERT TITLE PREFIX CORRECTED TO THE
000730*                              REQUIRED TAG PER GUARDIAN APP SPEC.
000740*                              WS-RUN-DATE PUT BACK TO A STANDALONE
000750*                              77-LEVEL ITEM.  DROPPED THE UNUSED
000760*                              TOP-OF-FORM/RERUN SPECIAL-NAMES.
000770*
000780******************************************************************

000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SOURCE-COMPUTER. IBM-390.
000820 OBJECT-COMPUTER. IBM-390.

000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT SYSOUT
000860     ASSIGN TO UT-S-SYSOUT
000870       ORGANIZATION IS SEQUENTIAL.

000880     SELECT DISEASE-TREND-IN
000890     ASSIGN TO UT-S-DISTRND
000900       ORGANIZATION IS LINE SEQUENTIAL
000910       FILE STATUS IS DT-STATUS.

000920     SELECT PATIENT-IN
000930     ASSIGN TO UT-S-PATIENT
000940       ORGANIZATION IS LINE SEQUENTIAL
000950       FILE STATUS IS PT-STATUS.

000960     SELECT USER-DISEASE-IN
000970     ASSIGN TO UT-S-USRDIS
000980       ORGANIZATION IS LINE SEQUENTIAL
000990       FILE STATUS IS UD-STATUS.

001000 DATA DIVISION.
001010 FILE SECTION.
001020 FD  SYSOUT
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD
001050     RECORD CONTAINS 146 CHARACTERS
001060     BLOCK CONTAINS 0 RECORDS
001070     DATA RECORD IS SYSOUT-REC.
001080 01  SYSOUT-REC  PIC X(146).

001090 FD  DISEASE-TREND-IN
001100     RECORDING MODE IS F
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 400 CHARACTERS
001130     DATA RECORD IS DT-TREND-REC.
001140     COPY DISTRND.

001150 FD  PATIENT-IN
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 80 CHARACTERS
001190     DATA RECORD IS PT-USER-REC.
001200     COPY PATIENT.

001210 FD  USER-DISEASE-IN
001220     RECORDING MODE IS F
001230     LABEL RECORDS ARE STANDARD
001240     RECORD CONTAINS 40 CHARACTERS
001250     DATA RECORD IS UD-USER-DISEASE-REC.
001260     COPY USRDIS.

001270 WORKING-STORAGE SECTION.

001280* THESE THREE FILE-STATUS PAIRS ARE ONLY EVER TESTED FOR
001290* END-OF-FILE - NONE OF THE THREE INPUT FILES IS RANDOMLY
001300* ACCESSED, SO NO OTHER 88-LEVEL IS NEEDED.
001310 01  FILE-STATUS-CODES.
001320     05  DT-STATUS               PIC X(2).
001330         88  NO-MORE-TRENDS          VALUE "10".
001340     05  PT-STATUS               PIC X(2).
001350         88  NO-MORE-PATIENTS        VALUE "10".
001360     05  UD-STATUS               PIC X(2).
001370         88  NO-MORE-USER-DISEASE    VALUE "10".

001380* STANDALONE 77-LEVEL RUN-DATE, BROKEN OUT TO YY/MM/DD BY THE
001390* REDEFINES BELOW SOLELY FOR THE BANNER DISPLAY.
001400 77  WS-RUN-DATE                 PIC 9(6).
001410 01  WS-RUN-DATE-DISP.
001420     05  WS-RD-YY                PIC 9(2).
001430     05  WS-RD-MM                PIC 9(2).
001440     05  WS-RD-DD                PIC 9(2).
001450 01  WS-RUN-DATE-DISP-R REDEFINES WS-RUN-DATE-DISP
001460                                 PIC 9(6).

001470* ONE EOF SWITCH PER PRE-LOAD FILE - THE THREE PRE-LOADS RUN
001480* ONE AFTER ANOTHER AT HOUSEKEEPING TIME SO THEY CANNOT SHARE
001490* A SINGLE SWITCH.
001500 01  MORE-DT-SW                  PIC X(1) VALUE SPACE.
001510     88  NO-MORE-DT-RECS             VALUE "N".
001520 01  MORE-PT-SW                  PIC X(1) VALUE SPACE.
001530     88  NO-MORE-PT-RECS              VALUE "N".
001540 01  MORE-UD-SW                  PIC X(1) VALUE SPACE.
001550     88  NO-MORE-UD-RECS              VALUE "N".
001560 01  WS-ELIGIBLE-BY-GROUP-SW     PIC X(1) VALUE "N".
001570     88  WS-ELIGIBLE-BY-GROUP        VALUE "Y".
001580 01  WS-DISEASE-MATCH-SW         PIC X(1) VALUE "N".
001590     88  WS-DISEASE-MATCHES          VALUE "Y".

001600* PARALLEL 26-BYTE ALPHABETS FOR THE INSPECT CONVERTING IN
001610* 200-CHECK-ONE-PATIENT - UPPERCASES THE TARGET-GROUP BEFORE
001620* COMPARE SO CASE ON THE INCOMING FEED NEVER MATTERS.
001630 01  WS-LOWER-ALPHABET           PIC X(26)
001640                                 VALUE "abcdefghijklmnopqrstuvwxyz".
001650 01  WS-UPPER-ALPHABET           PIC X(26)
001660                                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001670 01  WS-TARGET-GROUP-WORK        PIC X(10).

001680* RUN TOTALS DISPLAYED AT 900-CLEANUP; TR-IDX/PT-IDX/UD-IDX ARE
001690* THE TABLE SUBSCRIPTS DRIVING THE OUTER TREND LOOP, THE INNER
001700* PATIENT LOOP AND THE DISEASE-TABLE LOAD RESPECTIVELY.
001710 01  COUNTERS-AND-ACCUMULATORS.
001720     05  TRENDS-READ             PIC S9(9) COMP.
001730     05  TRENDS-HIGH             PIC S9(9) COMP.
001740     05  PATIENTS-LOADED         PIC S9(9) COMP.
001750     05  DISEASES-LOADED         PIC S9(9) COMP.
001760     05  WS-ALERTS-RAISED        PIC S9(9) COMP.
001770     05  WS-ELIGIBLE-THIS-TREND  PIC S9(9) COMP.
001780     05  TR-IDX                  PIC 9(4)  COMP.
001790     05  PT-IDX                  PIC 9(5)  COMP.
001800     05  UD-IDX                  PIC 9(5)  COMP.

001810** ONLY THE RISK-LEVEL = "HIGH" ROWS EVER MAKE IT INTO THIS
001820** TABLE - THE FILTER IS APPLIED AT LOAD TIME, NOT AT USE TIME.
001830 01  WS-TREND-TABLE.
001840     05  WS-TR-ENTRY OCCURS 200 TIMES INDEXED BY TR-IDX2.          CR-0361
001850         10  WS-TR-TREND-ID       PIC 9(9).
001860         10  WS-TR-TREND-ID-X REDEFINES WS-TR-TREND-ID
001870                                  PIC X(9).
001880         10  WS-TR-DISEASE-NAME   PIC X(40).
001890         10  WS-TR-DISEASE-CODE   PIC X(10).
001900         10  WS-TR-TARGET-GROUP   PIC X(10).
001910         10  WS-TR-ADVISORY-TYPE  PIC X(10).
001920         10  WS-TR-ADVISORY-TEXT  PIC X(300).

001930** FULL PATIENT ROSTER, ROLE = PATIENT ROWS ONLY.  SCANNED IN
001940** LOAD ORDER FOR EVERY HIGH TREND - NO KEY NEEDED.
001950 01  WS-PT-TABLE.
001960     05  WS-PT-ENTRY OCCURS 3000 TIMES INDEXED BY PT-IDX2.
001970         10  WS-PT-USER-ID        PIC X(20).
001980         10  WS-PT-USER-NAME      PIC X(40).

001990** ONE ROW PER PATIENT/DISEASE REGISTRATION - SEARCHED LINEARLY
002000** FOR A GIVEN PATIENT/TARGET-GROUP PAIR.
002010 01  WS-UD-TABLE.
002020     05  WS-UD-ENTRY OCCURS 5000 TIMES INDEXED BY UD-IDX2.
002030         10  WS-UD-USER-ID        PIC X(20).
002040         10  WS-UD-DISEASE-CODE   PIC X(10).

002050** OLD-STYLE STRING BUILD - THE PREFIX AND THE VARIABLE PART
002060** ARE HELD AS TWO GROUPS AND OVERLAID SO THE WHOLE TITLE CAN
002070** BE MOVED TO THE CALL PARAMETER IN ONE SHOT.  PREFIX LITERAL
002080** IS THE FIXED TAG REQUIRED ON EVERY DISEASE-TREND ALERT -
002090** DO NOT REWORD, THE GUARDIAN APP MATCHES ON IT.        CR-0470
002100 01  WS-ALERT-TITLE-WORK.
002110     05  WS-ALERT-TITLE-PREFIX   PIC X(19)
002120                                 VALUE "[질병 트렌드] ".
002130     05  WS-ALERT-TITLE-NAME     PIC X(41).
002140 01  WS-ALERT-TITLE-FLAT REDEFINES WS-ALERT-TITLE-WORK
002150                                  PIC X(60).

002160 01  WS-ALERTOUT-PARMS.
002170     05  WS-AO-PATIENT-ID        PIC X(20).
002180     05  WS-AO-ALERT-TYPE        PIC X(20).
002190     05  WS-AO-ALERT-TITLE       PIC X(60).
002200     05  WS-AO-ALERT-MESSAGE     PIC X(300).
002210     05  WS-AO-RETURN-CODE       PIC S9(4) COMP.
002220* THE FIVE FIELDS ABOVE ARE THE EXACT CALL PARAMETER LIST FOR
002230* ALERTOUT, BUILT FRESH IN 300-RAISE-TREND-ALERT FOR EACH ELIGIBLE
002240* PATIENT/TREND PAIR AND NEVER CARRIED OVER FROM THE PRIOR CALL.

002250* SHARED ABEND RECORD LAYOUT - SAME COPYBOOK CALLED-IN BY EVERY
002260* PROGRAM IN THE SYSTEM SO THE OPERATOR SEES ONE CONSISTENT DUMP
002270* LINE FORMAT REGARDLESS OF WHICH STEP ABENDED.
002280 COPY ABENDREC.

002290 PROCEDURE DIVISION.
002300* TOP OF THE STEP.  LOAD ALL THREE MASTER TABLES AT HOUSEKEEPING,
002310* THEN ONE PASS OF 100-MAINLINE PER HIGH-RISK TREND ROW - EACH
002320* PASS WALKS THE FULL PATIENT ROSTER LOOKING FOR PATIENTS
002330* ELIGIBLE FOR THAT TREND'S ADVISORY.  A RUN WITH NO HIGH-RISK
002340* TRENDS SKIPS THE PATIENT WALK ENTIRELY.
002350     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.

002360     IF TRENDS-HIGH = ZERO
002370         DISPLAY "** NO HIGH-RISK TRENDS THIS RUN - NO ALERTS **"
002380     ELSE
002390         PERFORM 100-MAINLINE THRU 100-EXIT
002400                 VARYING TR-IDX FROM 1 BY 1
002410                 UNTIL TR-IDX > TRENDS-HIGH
002420     END-IF.

002430     PERFORM 900-CLEANUP THRU 900-EXIT.
002440     MOVE ZERO TO RETURN-CODE.
002450     GOBACK.

002460* OPEN THE THREE MASTER FILES AND PRE-LOAD EACH INTO ITS OWN
002470* WORKING-STORAGE TABLE - DISEASE-TREND-IN FILTERED TO HIGH-RISK
002480* ROWS ONLY, PATIENT-IN FILTERED TO THE PATIENT ROLE ONLY.  ALL
002490* THREE TABLES ARE SEARCHED, NEVER RE-READ, FOR THE REST OF
002500* THE RUN.
002510 000-HOUSEKEEPING.
002520     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002530     DISPLAY "******** BEGIN JOB DISTRNDA ********".               CR-0450
002540     ACCEPT WS-RUN-DATE FROM DATE.                                Y2K-0007
002550     MOVE WS-RUN-DATE TO WS-RUN-DATE-DISP-R.
002560     DISPLAY "RUN DATE: " WS-RD-MM "/" WS-RD-DD "/" WS-RD-YY.

002570     OPEN INPUT DISEASE-TREND-IN, PATIENT-IN, USER-DISEASE-IN.
002580     OPEN OUTPUT SYSOUT.

002590     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-TREND-TABLE,
002600                WS-PT-TABLE, WS-UD-TABLE.

002610* LOAD ORDER MATTERS ONLY IN THE SENSE THAT ALL THREE MUST FINISH
002620* BEFORE 100-MAINLINE STARTS - THE TREND TABLE, PATIENT TABLE AND
002630* DISEASE-REGISTRATION TABLE ARE OTHERWISE INDEPENDENT OF EACH OTHER.
002640     MOVE "Y" TO MORE-DT-SW.
002650     PERFORM 050-LOAD-TREND-TABLE THRU 050-EXIT
002660             UNTIL NO-MORE-DT-RECS.

002670     MOVE "Y" TO MORE-PT-SW.
002680     PERFORM 060-LOAD-PATIENT-TABLE THRU 060-EXIT
002690             UNTIL NO-MORE-PT-RECS.

002700     MOVE "Y" TO MORE-UD-SW.
002710     PERFORM 070-LOAD-DISEASE-TABLE THRU 070-EXIT
002720             UNTIL NO-MORE-UD-RECS.

002730     DISPLAY "** HIGH-RISK TRENDS LOADED **".
002740     DISPLAY TRENDS-HIGH.
002750 000-EXIT.
002760     EXIT.

002770* ONE PASS PER ROW ON DISEASE-TREND-IN.  ONLY RISK-LEVEL "HIGH"
002780* ROWS ARE KEPT - LOW/MEDIUM TRENDS DO NOT GENERATE ALERTS PER
002790* SPEC AND ARE SKIPPED WITHOUT COUNTING AGAINST TRENDS-HIGH.
002800 050-LOAD-TREND-TABLE.
002810     MOVE "050-LOAD-TREND-TABLE" TO PARA-NAME.
002820     READ DISEASE-TREND-IN
002830         AT END
002840         MOVE "N" TO MORE-DT-SW
002850         GO TO 050-EXIT
002860     END-READ.
002870     ADD 1 TO TRENDS-READ.

002880* TRENDS-READ COUNTS EVERY ROW ON THE FEED, HIGH OR NOT - IT IS THE
002890* "TRENDS READ" FIGURE ON THE END-OF-JOB DISPLAY, NOT THE SAME NUMBER
002900* AS TRENDS-HIGH BELOW.
002910     IF NOT DT-RISK-IS-HIGH                                        CR-0259
002920         GO TO 050-EXIT.

002930     ADD 1 TO TRENDS-HIGH.
002940     MOVE DT-TREND-ID       TO WS-TR-TREND-ID (TRENDS-HIGH).
002950     MOVE DT-DISEASE-NAME   TO WS-TR-DISEASE-NAME (TRENDS-HIGH).
002960     MOVE DT-DISEASE-CODE   TO WS-TR-DISEASE-CODE (TRENDS-HIGH).
002970     MOVE DT-TARGET-GROUP   TO WS-TR-TARGET-GROUP (TRENDS-HIGH).
002980     MOVE DT-ADVISORY-TYPE  TO WS-TR-ADVISORY-TYPE (TRENDS-HIGH).
002990     MOVE DT-ADVISORY-TEXT  TO WS-TR-ADVISORY-TEXT (TRENDS-HIGH).

003000* DEFENSIVE CHECK - A ROW WE JUST FILLED SHOULD NEVER COME         CR-0417
003010* BACK WITH A BLANK TREND-ID.
003020     IF WS-TR-TREND-ID-X (TRENDS-HIGH) = SPACES
003030         MOVE "** HIGH TREND ROW LOADED WITH NO TREND-ID"
003040                                          TO ABEND-REASON
003050         MOVE DT-DISEASE-CODE TO ACTUAL-VAL
003060         GO TO 1000-ABEND-RTN.
003070 050-EXIT.
003080     EXIT.

003090* ONE PASS PER ROW ON PATIENT-IN.  ONLY ROLE = "PATIENT" ROWS
003100* ARE KEPT - GUARDIAN-ONLY ACCOUNTS ON THIS FILE ARE NOT
003110* THEMSELVES ELIGIBLE FOR A DISEASE-TREND ALERT.
003120 060-LOAD-PATIENT-TABLE.
003130     MOVE "060-LOAD-PATIENT-TABLE" TO PARA-NAME.
003140     READ PATIENT-IN
003150         AT END
003160         MOVE "N" TO MORE-PT-SW
003170         GO TO 060-EXIT
003180     END-READ.

003190* PT-ROLE-IS-PATIENT IS THE SAME 88-LEVEL ROLE TEST USED SYSTEM-WIDE
003200* WHEREVER THE PATIENT/GUARDIAN ROSTER IS READ - GUARDIAN ROWS ARE
003210* SKIPPED HERE WITHOUT COUNTING AGAINST PATIENTS-LOADED.
003220     IF NOT PT-ROLE-IS-PATIENT
003230         GO TO 060-EXIT.

003240     ADD 1 TO PATIENTS-LOADED.
003250     MOVE PT-USER-ID   TO WS-PT-USER-ID (PATIENTS-LOADED).
003260     MOVE PT-USER-NAME TO WS-PT-USER-NAME (PATIENTS-LOADED).
003270 060-EXIT.
003280     EXIT.

003290* ONE PASS PER ROW ON USER-DISEASE-IN - THIS TABLE IS THE
003300* PATIENT-TO-DISEASE-CODE REGISTRATION LIST THAT 250 SEARCHES
003310* TO DECIDE WHETHER A TARGET-GROUP DISEASE CODE APPLIES TO A
003320* GIVEN PATIENT.
003330 070-LOAD-DISEASE-TABLE.
003340     MOVE "070-LOAD-DISEASE-TABLE" TO PARA-NAME.
003350     READ USER-DISEASE-IN
003360         AT END
003370         MOVE "N" TO MORE-UD-SW
003380         GO TO 070-EXIT
003390     END-READ.

003400     ADD 1 TO DISEASES-LOADED.
003410     MOVE UD-USER-ID      TO WS-UD-USER-ID (DISEASES-LOADED).
003420     MOVE UD-DISEASE-CODE TO WS-UD-DISEASE-CODE (DISEASES-LOADED).
003430 070-EXIT.
003440     EXIT.

003450* ONE PASS OF THE FULL PATIENT ROSTER FOR THIS HIGH TREND.
003460 100-MAINLINE.
003470     MOVE "100-MAINLINE" TO PARA-NAME.
003480     MOVE ZERO TO WS-ELIGIBLE-THIS-TREND.

003490     PERFORM 200-CHECK-ONE-PATIENT THRU 200-EXIT
003500             VARYING PT-IDX FROM 1 BY 1
003510             UNTIL PT-IDX > PATIENTS-LOADED.

003520* CR-0277 - A SKIPPED TREND IS NOT AN ERROR, JUST A CONSOLE NOTE FOR
003530* THE OPERATOR SO A ZERO-ALERT TREND IS NOT MISTAKEN FOR A BAD RUN.
003540     IF WS-ELIGIBLE-THIS-TREND = ZERO
003550         DISPLAY "** NO ELIGIBLE PATIENTS - TREND SKIPPED **"      CR-0277
003560         DISPLAY WS-TR-TREND-ID-X (TR-IDX)
003570     END-IF.
003580 100-EXIT.
003590     EXIT.

003600* TEST ONE PATIENT AGAINST THE CURRENT TREND'S TARGET-GROUP
003610* AND, IF ELIGIBLE, RAISE THE ALERT.
003620 200-CHECK-ONE-PATIENT.
003630     MOVE "200-CHECK-ONE-PATIENT" TO PARA-NAME.
003640     MOVE "N" TO WS-ELIGIBLE-BY-GROUP-SW.
003650     MOVE WS-TR-TARGET-GROUP (TR-IDX) TO WS-TARGET-GROUP-WORK.
003660* UPPERCASED BEFORE THE COMPARE SO A LOWERCASE OR MIXED-CASE
003670* TARGET-GROUP ON THE DISEASE-TREND FEED STILL MATCHES "ALL"
003680* AND STILL MATCHES A DISEASE CODE CASE-INSENSITIVELY.
003690     INSPECT WS-TARGET-GROUP-WORK
003700             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.    CR-0166

003710* SPACES OR "ALL" MEANS THE ADVISORY APPLIES TO EVERY PATIENT -
003720* NO NEED TO CONSULT THE DISEASE-REGISTRATION TABLE AT ALL.
003730     IF WS-TARGET-GROUP-WORK = SPACES
003740                             OR WS-TARGET-GROUP-WORK = "ALL"
003750         MOVE "Y" TO WS-ELIGIBLE-BY-GROUP-SW
003760     ELSE
003770         PERFORM 250-CHECK-DISEASE-MATCH THRU 250-EXIT
003780         IF WS-DISEASE-MATCHES
003790             MOVE "Y" TO WS-ELIGIBLE-BY-GROUP-SW
003800         END-IF
003810     END-IF.

003820* ELIGIBLE PATIENTS GET ONE ALERT CALL EACH - THE COUNTER BELOW
003830* FEEDS THE "NO ELIGIBLE PATIENTS" MESSAGE BACK IN 100-MAINLINE.
003840     IF WS-ELIGIBLE-BY-GROUP
003850         ADD 1 TO WS-ELIGIBLE-THIS-TREND
003860         PERFORM 300-RAISE-TREND-ALERT THRU 300-EXIT
003870     END-IF.
003880 200-EXIT.
003890     EXIT.

003900* LINEAR SEARCH OF THE DISEASE-REGISTRATION TABLE FOR A ROW
003910* MATCHING THIS PATIENT AND THE TREND'S TARGET DISEASE CODE.
003920 250-CHECK-DISEASE-MATCH.
003930     MOVE "250-CHECK-DISEASE-MATCH" TO PARA-NAME.
003940     MOVE "N" TO WS-DISEASE-MATCH-SW.
003950* PLAIN SEARCH, NOT SEARCH ALL - WS-UD-TABLE IS LOADED IN FEED ORDER,
003960* NOT SORTED BY USER-ID, SO A BINARY SEARCH WOULD NOT WORK HERE.
003970     SET UD-IDX2 TO 1.
003980     SEARCH WS-UD-ENTRY
003990         AT END
004000             MOVE "N" TO WS-DISEASE-MATCH-SW
004010         WHEN WS-UD-USER-ID (UD-IDX2) = WS-PT-USER-ID (PT-IDX)
004020          AND WS-UD-DISEASE-CODE (UD-IDX2) =
004030                                 WS-TR-TARGET-GROUP (TR-IDX)
004040             MOVE "Y" TO WS-DISEASE-MATCH-SW
004050     END-SEARCH.
004060 250-EXIT.
004070     EXIT.

004080* BUILD THE ALERT AND HAND IT TO THE SHARED FAN-OUT SUBPROGRAM.
004090* ALERTOUT WRITES THE PATIENT'S OWN COPY AND ONE MORE COPY FOR
004100* EVERY LINKED GUARDIAN.
004110 300-RAISE-TREND-ALERT.
004120     MOVE "300-RAISE-TREND-ALERT" TO PARA-NAME.
004130* WS-ALERT-TITLE-NAME/WS-ALERT-TITLE-FLAT ARE THE PREFIX/NAME
004140* REDEFINES PAIR IN WORKING-STORAGE - MOVING THE DISEASE NAME
004150* INTO THE -NAME SLOT AND THEN MOVING THE FLAT VIEW OUT IS HOW
004160* THIS SHOP BUILDS A ONE-PIECE PARM FROM A FIXED PREFIX AND A
004170* VARIABLE TAIL WITHOUT STRING/UNSTRING.
004180     MOVE WS-TR-DISEASE-NAME (TR-IDX) TO WS-ALERT-TITLE-NAME.
004190     MOVE WS-PT-USER-ID (PT-IDX)      TO WS-AO-PATIENT-ID.
004200     MOVE "DISEASE_TREND"             TO WS-AO-ALERT-TYPE.
004210     MOVE WS-ALERT-TITLE-FLAT         TO WS-AO-ALERT-TITLE.
004220     MOVE WS-TR-ADVISORY-TEXT (TR-IDX) TO WS-AO-ALERT-MESSAGE.
004230     MOVE ZERO                        TO WS-AO-RETURN-CODE.

004240* ALERTOUT IS THE ONE PLACE IN THE SYSTEM THAT ACTUALLY WRITES
004250* THE ALERT RECORD - IT FANS OUT ONE COPY TO THE PATIENT AND ONE
004260* MORE TO EVERY GUARDIAN LINKED TO THAT PATIENT.
004270     CALL "ALERTOUT" USING WS-AO-PATIENT-ID, WS-AO-ALERT-TYPE,     CR-0399
004280                            WS-AO-ALERT-TITLE, WS-AO-ALERT-MESSAGE,
004290                            WS-AO-RETURN-CODE.

004300     IF WS-AO-RETURN-CODE NOT = ZERO
004310         MOVE "** ALERTOUT RETURNED A NON-ZERO CODE"
004320                                          TO ABEND-REASON
004330         MOVE WS-AO-RETURN-CODE TO ACTUAL-VAL
004340         GO TO 1000-ABEND-RTN.

004350     ADD 1 TO WS-ALERTS-RAISED.
004360 300-EXIT.
004370     EXIT.

004380* SHARED CLOSE ROUTINE - CALLED FROM BOTH 900-CLEANUP AND
004390* 1000-ABEND-RTN SO THE FILE CLOSE LOGIC IS WRITTEN ONCE.
004400 700-CLOSE-FILES.
004410     MOVE "700-CLOSE-FILES" TO PARA-NAME.
004420     CLOSE DISEASE-TREND-IN, PATIENT-IN, USER-DISEASE-IN, SYSOUT.
004430 700-EXIT.
004440     EXIT.

004450* END-OF-JOB HOUSEKEEPING - CLOSE FILES AND DISPLAY THE RUN
004460* COUNTS THE OPERATOR CHECKS AGAINST THE SCHEDULER LOG.
004470 900-CLEANUP.
004480     MOVE "900-CLEANUP" TO PARA-NAME.
004490     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
004500* OPERATOR RUN-TOTALS TO THE JOB LOG - NOT PRINTED ON ANY REPORT,
004510* JUST DISPLAYS FOR THE CONSOLE/SYSOUT LISTING.
004520     DISPLAY "** TRENDS READ **".
004530     DISPLAY TRENDS-READ.
004540     DISPLAY "** HIGH-RISK TRENDS PROCESSED **".
004550     DISPLAY TRENDS-HIGH.
004560     DISPLAY "** PATIENTS ELIGIBLE-CHECKED **".
004570     DISPLAY PATIENTS-LOADED.
004580     DISPLAY "** ALERT CALLS ISSUED **".
004590     DISPLAY WS-ALERTS-RAISED.
004600     DISPLAY "******** NORMAL END OF JOB DISTRNDA ********".
004610 900-EXIT.
004620     EXIT.

004630* COMMON ABEND EXIT - REACHED BY GO TO FROM ANY PARAGRAPH THAT
004640* HITS A DATA-INTEGRITY OR RETURN-CODE PROBLEM IT CANNOT
004650* RECOVER FROM.  SEE COPY ABENDREC ABOVE FOR THE DUMP LAYOUT.
004660 1000-ABEND-RTN.
004670     WRITE SYSOUT-REC FROM ABEND-REC.
004680     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
004690     DISPLAY "*** ABNORMAL END OF JOB-DISTRNDA ***" UPON CONSOLE.
004700     MOVE 16 TO RETURN-CODE.
004710     STOP RUN.

