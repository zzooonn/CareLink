000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  ALERTOUT.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 05/30/89.
000150 DATE-COMPILED. 05/30/89.
000160 SECURITY. NON-CONFIDENTIAL.

000170******************************************************************
000180*REMARKS.
000190*
000200*          THIS SUBPROGRAM IS THE SHARED ALERT FAN-OUT ROUTINE
000210*          FOR THE CARELINK PATIENT MONITORING SYSTEM.
000220*
000230*          GIVEN A PATIENT-ID, ALERT-TYPE, TITLE AND MESSAGE, IT
000240*          WRITES ONE ALERT-OUT ROW ADDRESSED TO THE PATIENT
000250*          AND ONE MORE ROW FOR EVERY GUARDIAN CURRENTLY LINKED
000260*          TO THAT PATIENT.  NO DE-DUPLICATION IS PERFORMED -
000270*          CALL IT TWICE FOR THE SAME PATIENT AND YOU GET TWO
000280*          COMPLETE SETS OF ROWS.
000290*
000300*          THE GUARDIAN-LINK TABLE IS LOADED ONCE, ON THE FIRST
000310*          CALL OF A RUN, AND KEPT IN WORKING STORAGE FOR EVERY
000320*          CALL AFTER THAT.  CALLERS: DISTRNDA (TREND ALERTS).
000330*
000340******************************************************************
000350*
000360*          GUARDIAN LINKS        -  DDS0002.GRDLINK
000370*
000380*          ALERT LOG PRODUCED    -  DDS0002.ALERTLOG
000390*
000400*          DUMP FILE             -  SYSOUT
000410*
000420******************************************************************
000430*
000440*  CHANGE LOG
000450*
000460*    DATE      BY   TICKET     DESCRIPTION
000470*  --------   ----  --------   -----------------------------------
000480*  05/30/89   JS    INIT       ORIGINAL SUBPROGRAM - CARVED OUT
000490*                              OF THE OLD IN-LINE ALERT WRITE SO
000500*                              MORE THAN ONE CALLER CAN SHARE IT.
000510*  02/11/91   RDW   CR-0201    RETURN-CODE ADDED SO THE CALLER
000520*                              CAN TELL A WRITE FAILURE APART
000530*                              FROM A CLEAN RETURN.
000540*  09/19/94   TLK   CR-0277    GUARDIAN TABLE NOW LOADED ONCE ON
000550*                              FIRST CALL INSTEAD OF EVERY CALL.
000560*  06/18/97   PXC   CR-0361    GUARDIAN TABLE SIZE RAISED FOR
000570*                              REGION ENROLLMENT GROWTH.
000580*  10/05/98   PXC   Y2K-0007   YEAR 2000 REMEDIATION - RUN-DATE
000590*                              WORK AREA CONFIRMED WINDOWED.
000600*  02/22/99   PXC   Y2K-0007   Y2K SIGN-OFF - NO CHANGE REQUIRED.
000610*  05/30/01   MDG   CR-0399    FIRST CALLED FROM DISTRNDA - THIS
000620*                              WAS FORMERLY DEAD CODE IN A UNIT
000630*                              TEST STUB.
000640*  04/09/03   MDG   CR-0417    DEFENSIVE ZERO-CHECK ADDED ON
000650*                              EACH LOADED GUARDIAN-LINK ROW.
000660*  09/12/06   BHN   CR-0461    PARA-NAME BREADCRUMB ADDED TO EVERY
000670*                              WORKING PARAGRAPH FOR ABEND TRACING -
000680*                              SYSOUT DUMP LINE WIDENED TO CARRY IT.
000690*  11/02/06   BHN   CR-0470    WS-RUN-DATE PUT BACK TO A STANDALONE
000700*                              77-LEVEL ITEM.  DROPPED THE UNUSED
000710*                              TOP-OF-FORM/RERUN SPECIAL-NAMES.
000720*
000730******************************************************************

000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER. IBM-390.
000770 OBJECT-COMPUTER. IBM-390.

000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT SYSOUT
000810     ASSIGN TO UT-S-SYSOUT
000820       ORGANIZATION IS SEQUENTIAL.

000830     SELECT GUARDIAN-LINK-IN
000840     ASSIGN TO UT-S-GRDLINK
000850       ORGANIZATION IS LINE SEQUENTIAL
000860       FILE STATUS IS GL-STATUS.

000870     SELECT ALERT-OUT
000880     ASSIGN TO UT-S-ALERTLOG
000890       ORGANIZATION IS LINE SEQUENTIAL
000900       FILE STATUS IS AL-STATUS.

000910 DATA DIVISION.
000920 FILE SECTION.
000930 FD  SYSOUT
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 146 CHARACTERS
000970     BLOCK CONTAINS 0 RECORDS
000980     DATA RECORD IS SYSOUT-REC.
000990 01  SYSOUT-REC  PIC X(146).

001000 FD  GUARDIAN-LINK-IN
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 60 CHARACTERS
001040     DATA RECORD IS GL-GUARDIAN-LINK-REC.
001050     COPY GRDLNK.

001060 FD  ALERT-OUT
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 435 CHARACTERS
001100     DATA RECORD IS AL-ALERT-REC.
001110     COPY ALERTREC.

001120 WORKING-STORAGE SECTION.

001130* GL-STATUS IS ONLY EVER TESTED FOR END-OF-FILE; AL-STATUS IS
001140* ONLY EVER TESTED FOR A CLEAN WRITE.  NEITHER FILE IS RANDOMLY
001150* ACCESSED BY THIS SUBPROGRAM.
001160 01  FILE-STATUS-CODES.
001170     05  GL-STATUS               PIC X(2).
001180         88  NO-MORE-GL-RECS         VALUE "10".
001190     05  AL-STATUS               PIC X(2).
001200         88  AL-WRITE-OK             VALUE "00".

001210* STANDALONE 77-LEVEL RUN-DATE FOR THE FIRST-CALL BANNER ONLY -
001220* NOT WRITTEN TO ANY ALERT ROW.
001230 77  WS-RUN-DATE                 PIC 9(6).
001240 01  WS-RUN-DATE-DISP.
001250     05  WS-RD-YY                PIC 9(2).
001260     05  WS-RD-MM                PIC 9(2).
001270     05  WS-RD-DD                PIC 9(2).
001280 01  WS-RUN-DATE-DISP-R REDEFINES WS-RUN-DATE-DISP
001290                                 PIC 9(6).

001300* WS-FIRST-CALL-SW IS VALUE "Y" AT PROGRAM LOAD TIME, WHICH FOR
001310* A CALLED SUBPROGRAM MEANS ONCE PER RUN OF THE CALLING STEP -
001320* THAT IS WHAT MAKES THE ONE-TIME HOUSEKEEPING IN 000-MAIN WORK.
001330 01  WS-FIRST-CALL-SW            PIC X(1) VALUE "Y".
001340     88  FIRST-CALL-THIS-RUN         VALUE "Y".
001350 01  MORE-GL-SW                  PIC X(1) VALUE SPACE.
001360     88  NO-MORE-GL-LOAD-RECS        VALUE "N".

001370* RUN TOTALS DISPLAYED AT END-OF-JOB BY THE CALLING STEP'S OWN
001380* CLEANUP, NOT BY THIS SUBPROGRAM - ALERTOUT HAS NO CLEANUP
001390* PARAGRAPH OF ITS OWN, ONLY THE ABEND PATH CLOSES ITS FILES.
001400 01  COUNTERS-AND-ACCUMULATORS.
001410     05  GUARDIANS-LOADED        PIC S9(9) COMP.
001420     05  ALERTS-WRITTEN          PIC S9(9) COMP.
001430     05  GL-IDX                  PIC 9(5)  COMP.

001440* SEE 1000-ABEND-RTN - THE -ALPHA REDEFINES EXISTS SOLELY TO PUT
001450* THE NUMERIC RETURN-CODE ON THE CONSOLE MESSAGE.
001460 01  WS-RETCODE-WORK             PIC 9(4).
001470 01  WS-RETCODE-ALPHA REDEFINES WS-RETCODE-WORK PIC X(4).

001480** THE PATIENT/GUARDIAN PAIR IS HELD AS ONE 40-BYTE GROUP SO A
001490** BRAND NEW TABLE ROW CAN BE PROVED NON-BLANK IN ONE COMPARE -
001500** SAME HABIT USED IN THE OTHER CARELINK TABLE LOADS.
001510 01  WS-GL-TABLE.
001520     05  WS-GL-ENTRY OCCURS 5000 TIMES INDEXED BY GL-IDX2.         CR-0361
001530         10  WS-GL-KEY-PAIR       PIC X(40).
001540         10  WS-GL-KEY-PAIR-R REDEFINES WS-GL-KEY-PAIR.
001550             15  WS-GL-PATIENT-ID     PIC X(20).
001560             15  WS-GL-GUARDIAN-ID    PIC X(20).

001570 COPY ABENDREC.

001580 LINKAGE SECTION.
001590 01  LK-PATIENT-ID                PIC X(20).
001600 01  LK-ALERT-TYPE                PIC X(20).
001610 01  LK-ALERT-TITLE               PIC X(60).
001620 01  LK-ALERT-MESSAGE             PIC X(300).
001630 01  LK-RETURN-CODE               PIC S9(4) COMP.                  CR-0201

001640 PROCEDURE DIVISION USING LK-PATIENT-ID, LK-ALERT-TYPE,            CR-0399
001650                           LK-ALERT-TITLE, LK-ALERT-MESSAGE,
001660                           LK-RETURN-CODE.

001670* ENTRY POINT FOR EVERY CALLER.  FIRST CALL OF THE RUN PAYS THE
001680* COST OF LOADING THE GUARDIAN-LINK TABLE; EVERY CALL AFTER THAT
001690* GOES STRAIGHT TO THE WRITES.  CALLER IS RESPONSIBLE FOR THE
001700* RELATIVE-KEY OR SEQUENTIAL POSITIONING OF ITS OWN FILES - THIS
001710* SUBPROGRAM TOUCHES ONLY GUARDIAN-LINK-IN AND ALERT-OUT.
001720 000-MAIN.
001730     MOVE "000-MAIN" TO PARA-NAME.
001740     MOVE ZERO TO LK-RETURN-CODE.

001750* WS-FIRST-CALL-SW STARTS THE RUN SET TO "Y" AND IS FLIPPED TO
001760* "N" BELOW - OPEN/LOAD HAPPENS EXACTLY ONCE NO MATTER HOW MANY
001770* TIMES THIS SUBPROGRAM IS CALLED IN THE SAME JOB STEP.
001780     IF FIRST-CALL-THIS-RUN
001790         PERFORM 000-HOUSEKEEPING THRU 000-EXIT
001800         MOVE "N" TO WS-FIRST-CALL-SW
001810     END-IF.

001820* ONE WRITE FOR THE PATIENT, THEN ONE MORE FOR EACH LINKED
001830* GUARDIAN - SAME ORDER ON EVERY CALL SO THE ALERT LOG ALWAYS
001840* SHOWS THE PATIENT'S OWN COPY FIRST.
001850     PERFORM 100-WRITE-PATIENT-ALERT THRU 100-EXIT.
001860     PERFORM 200-FAN-OUT-TO-GUARDIANS THRU 200-EXIT.
001870     GOBACK.

001880* RUNS ONCE PER JOB STEP REGARDLESS OF CALL COUNT.  OPENS THE
001890* GUARDIAN-LINK FEED AND THE ALERT-OUT LOG, THEN PRE-LOADS THE
001900* ENTIRE GUARDIAN-LINK TABLE SO 250-WRITE-GUARDIAN-ALERT NEVER
001910* HAS TO RE-READ THE FEED FOR A LATER CALL.
001920 000-HOUSEKEEPING.
001930     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001940     OPEN OUTPUT SYSOUT.
001950     OPEN INPUT GUARDIAN-LINK-IN.
001960* ALERT-OUT IS OPENED EXTEND, NOT OUTPUT - THE LOG ACCUMULATES
001970* ACROSS THE WHOLE BATCH WINDOW, NOT JUST THIS ONE JOB STEP.
001980     OPEN EXTEND ALERT-OUT.

001990     ACCEPT WS-RUN-DATE FROM DATE.                                Y2K-0007
002000     MOVE WS-RUN-DATE TO WS-RUN-DATE-DISP-R.
002010     DISPLAY "** ALERTOUT FIRST CALL THIS RUN - "
002020             WS-RD-MM "/" WS-RD-DD "/" WS-RD-YY "**".

002030     INITIALIZE WS-GL-TABLE.
002040     MOVE "Y" TO MORE-GL-SW.
002050     PERFORM 050-LOAD-GUARDIAN-TABLE THRU 050-EXIT
002060             UNTIL NO-MORE-GL-LOAD-RECS.

002070     CLOSE GUARDIAN-LINK-IN.
002080     DISPLAY "** GUARDIAN LINKS LOADED **".
002090     DISPLAY GUARDIANS-LOADED.
002100 000-EXIT.
002110     EXIT.

002120* ONE PASS PER ROW ON GUARDIAN-LINK-IN.  NO FILTER - EVERY ROW ON
002130* THE FEED IS A LIVE PATIENT/GUARDIAN PAIR, UNLIKE THE ROLE-FILTERED
002140* LOADS ELSEWHERE IN THE SYSTEM.
002150 050-LOAD-GUARDIAN-TABLE.
002160     MOVE "050-LOAD-GUARDIAN-TABLE" TO PARA-NAME.
002170     READ GUARDIAN-LINK-IN
002180         AT END
002190         MOVE "N" TO MORE-GL-SW
002200         GO TO 050-EXIT
002210     END-READ.

002220     ADD 1 TO GUARDIANS-LOADED.
002230* WS-GL-KEY-PAIR AND ITS -R REDEFINES LET THE TWO 20-BYTE IDS
002240* BE MOVED AS ONE FIELD WHEN TESTING FOR A BLANK ROW, AND AS TWO
002250* SEPARATE IDS EVERYWHERE ELSE - SAME TECHNIQUE AS THE OTHER
002260* TABLE LOADS IN THIS SYSTEM.
002270     MOVE GL-PATIENT-ID  TO WS-GL-PATIENT-ID (GUARDIANS-LOADED).
002280     MOVE GL-GUARDIAN-ID TO WS-GL-GUARDIAN-ID (GUARDIANS-LOADED).

002290* DEFENSIVE CHECK - A ROW WE JUST FILLED SHOULD NEVER COME
002300* BACK BLANK.
002310     IF WS-GL-KEY-PAIR (GUARDIANS-LOADED) = SPACES                 CR-0417
002320         MOVE "** GUARDIAN LINK ROW LOADED BLANK"
002330                                          TO ABEND-REASON
002340         MOVE GL-PATIENT-ID TO ACTUAL-VAL
002350         GO TO 1000-ABEND-RTN.
002360 050-EXIT.
002370     EXIT.

002380* THE PATIENT ALWAYS GETS THEIR OWN COPY OF THE ALERT.
002390 100-WRITE-PATIENT-ALERT.
002400     MOVE "100-WRITE-PATIENT-ALERT" TO PARA-NAME.
002410     INITIALIZE AL-ALERT-REC.
002420* AL-PATIENT-ID IDENTIFIES WHOSE VITALS/TREND RAISED THE ALERT;
002430* AL-RECEIVER-ID IS WHO THIS PARTICULAR ROW IS ADDRESSED TO.
002440* FOR THE PATIENT'S OWN COPY THE TWO ARE THE SAME VALUE.
002450     MOVE LK-PATIENT-ID    TO AL-PATIENT-ID.
002460     MOVE LK-PATIENT-ID    TO AL-RECEIVER-ID.
002470     MOVE LK-ALERT-TYPE    TO AL-ALERT-TYPE.
002480     MOVE LK-ALERT-TITLE   TO AL-ALERT-TITLE.
002490     MOVE LK-ALERT-MESSAGE TO AL-ALERT-MESSAGE.

002500     WRITE AL-ALERT-REC.
002510* AL-WRITE-OK IS THE ONLY FILE-STATUS VALUE THIS STEP TREATS AS
002520* GOOD - ANY OTHER STATUS ON A LINE-SEQUENTIAL WRITE IS A DISK
002530* OR SPACE PROBLEM THE JOB CANNOT RECOVER FROM.
002540     IF NOT AL-WRITE-OK
002550         MOVE "** COULD NOT WRITE PATIENT ALERT ROW"
002560                                          TO ABEND-REASON
002570         MOVE AL-STATUS TO ACTUAL-VAL
002580         GO TO 1000-ABEND-RTN.
002590     ADD 1 TO ALERTS-WRITTEN.
002600 100-EXIT.
002610     EXIT.

002620* ONE MORE ROW FOR EVERY GUARDIAN CURRENTLY LINKED TO THIS
002630* PATIENT - LINEAR SCAN, NO KEY, DUPLICATES POSSIBLE ON THE
002640* SOURCE FILE ARE NOT COLLAPSED HERE.
002650 200-FAN-OUT-TO-GUARDIANS.
002660     MOVE "200-FAN-OUT-TO-GUARDIANS" TO PARA-NAME.
002670* WALKS THE WHOLE GUARDIAN-LINK TABLE ON EVERY CALL - THE TABLE
002680* IS NOT KEYED BY PATIENT-ID, SO 250 BELOW DOES THE FILTERING
002690* ROW BY ROW RATHER THAN THIS PARAGRAPH SEARCHING FOR A RANGE.
002700     PERFORM 250-WRITE-GUARDIAN-ALERT THRU 250-EXIT
002710             VARYING GL-IDX FROM 1 BY 1
002720             UNTIL GL-IDX > GUARDIANS-LOADED.
002730 200-EXIT.
002740     EXIT.

002750 250-WRITE-GUARDIAN-ALERT.
002760     MOVE "250-WRITE-GUARDIAN-ALERT" TO PARA-NAME.
002770* SKIP ANY ROW BELONGING TO A DIFFERENT PATIENT.  GL-IDX WALKS
002780* THE ENTIRE TABLE ONCE PER CALL, SO MOST ROWS ARE SKIPPED HERE
002790* EXCEPT ON A LARGE-FAMILY PATIENT WITH SEVERAL LINKED GUARDIANS.
002800     IF WS-GL-PATIENT-ID (GL-IDX) NOT = LK-PATIENT-ID
002810         GO TO 250-EXIT.

002820* AL-RECEIVER-ID IS THE GUARDIAN'S OWN ID HERE, NOT THE
002830* PATIENT'S - AL-PATIENT-ID STILL NAMES WHOSE ALERT IT IS.
002840     INITIALIZE AL-ALERT-REC.
002850     MOVE LK-PATIENT-ID          TO AL-PATIENT-ID.
002860     MOVE WS-GL-GUARDIAN-ID (GL-IDX) TO AL-RECEIVER-ID.
002870     MOVE LK-ALERT-TYPE           TO AL-ALERT-TYPE.
002880     MOVE LK-ALERT-TITLE          TO AL-ALERT-TITLE.
002890     MOVE LK-ALERT-MESSAGE        TO AL-ALERT-MESSAGE.

002900     WRITE AL-ALERT-REC.
002910     IF NOT AL-WRITE-OK
002920         MOVE "** COULD NOT WRITE GUARDIAN ALERT ROW"
002930                                          TO ABEND-REASON
002940         MOVE AL-STATUS TO ACTUAL-VAL
002950         GO TO 1000-ABEND-RTN.
002960     ADD 1 TO ALERTS-WRITTEN.
002970 250-EXIT.
002980     EXIT.

002990* UNLIKE THE MAIN-STEP ABEND ROUTINES ELSEWHERE IN THE SYSTEM,
003000* THIS ONE DOES NOT STOP THE JOB ITSELF - IT SETS RETURN-CODE
003010* 16 AND GOES BACK TO THE CALLER, WHICH IS EXPECTED TO CHECK
003020* LK-RETURN-CODE AND ABEND ITS OWN STEP.  CR-0201.
003030 1000-ABEND-RTN.
003040     MOVE 16 TO LK-RETURN-CODE.
003050* WS-RETCODE-ALPHA REDEFINES THE NUMERIC RETURN-CODE SO IT CAN
003060* BE CONCATENATED INTO THE CONSOLE MESSAGE BELOW WITHOUT A MOVE
003070* TO AN EDITED PICTURE.
003080     MOVE LK-RETURN-CODE TO WS-RETCODE-WORK.
003090     WRITE SYSOUT-REC FROM ABEND-REC.
003100     DISPLAY "*** ABNORMAL END IN ALERTOUT - RETURN CODE "
003110             WS-RETCODE-ALPHA " ***" UPON CONSOLE.
003120     CLOSE ALERT-OUT, SYSOUT.
003130     GOBACK.

