000100******************************************************************
000110*    UHSUM   --  USER HEALTH SUMMARY (RUNNING PATIENT AVERAGES)
000120*    ONE ROW PER PATIENT.  READ AND REWRITTEN BY THE VITALS
000130*    INTAKE RUN AGAINST THE USER-HEALTH-SUMMARY RELATIVE FILE.
000140*    THE SHOP HAS NO ISAM/KSDS ON THIS BUILD SO ALL ROWS ARE
000150*    PRE-LOADED INTO WS-UHS-TABLE AND SEARCHED BY USER-ID.
000160******************************************************************
000170 01  UH-SUMMARY-REC.
000180     05  UH-USER-ID              PIC X(20).
000190     05  UH-AVG-BP-SYS           PIC 9(3).
000200     05  UH-AVG-BP-DIA           PIC 9(3).
000210     05  UH-AVG-GLUCOSE          PIC 9(3).
000220     05  UH-LAST-BP-SYS          PIC 9(3).
000230     05  UH-LAST-BP-DIA          PIC 9(3).
000240     05  UH-REC-COUNT-BP         PIC 9(5).
000250     05  UH-REC-SUM-BP-SYS       PIC 9(7).
000260     05  UH-REC-SUM-BP-DIA       PIC 9(7).
000270     05  UH-REC-COUNT-GLU        PIC 9(5).
000280     05  UH-REC-SUM-GLUCOSE      PIC 9(7).
000290     05  FILLER                  PIC X(14).

