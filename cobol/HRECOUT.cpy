000100******************************************************************
000110*    HRECOUT --  VITALS INTAKE OUTPUT DETAIL LINE (HEALTH-RECORD-
000120*    OUT).  ONE LINE WRITTEN FOR EVERY HEALTH-RECORD PROCESSED,
000130*    WHETHER OR NOT THE READING TURNED OUT ABNORMAL.
000140******************************************************************
000150 01  HO-DETAIL-REC.
000160     05  HO-USER-ID              PIC X(20).
000170     05  HO-BP-SYS               PIC 9(3).
000180     05  HO-BP-DIA               PIC 9(3).
000190     05  HO-BP-SYS-DIFF          PIC S9(3)V9(2).
000200     05  HO-BP-DIA-DIFF          PIC S9(3)V9(2).
000210     05  HO-GLUCOSE              PIC 9(3).
000220     05  HO-GLUCOSE-DIFF         PIC S9(3)V9(2).
000230     05  HO-BP-ABNORMAL-FLAG     PIC X(1).
000240     05  HO-GLUCOSE-ABNORMAL-FLAG PIC X(1).
000250     05  HO-ECG-ABNORMAL-FLAG    PIC X(1).
000260     05  HO-OVERALL-ABNORMAL-FLAG PIC X(1).
000270     05  HO-ANOMALY-TYPE         PIC X(20).
000280     05  HO-ANOMALY-REASON       PIC X(60).
000290     05  FILLER                  PIC X(12).

