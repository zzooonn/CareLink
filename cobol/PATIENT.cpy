000100******************************************************************
000110*    PATIENT --  USER ROSTER ROW (PATIENT)
000120*    ONE ROW PER LOGIN, EITHER A PATIENT OR A GUARDIAN.  LOADED
000130*    ENTIRE INTO A WORKING-STORAGE TABLE BY EACH BATCH RUN THAT
000140*    NEEDS TO TEST ROLE OR RESOLVE A LOGIN-ID TO A DISPLAY NAME.
000150******************************************************************
000160 01  PT-USER-REC.
000170     05  PT-USER-ID              PIC X(20).
000180     05  PT-USER-NAME            PIC X(40).
000190     05  PT-USER-ROLE            PIC X(10).
000200         88  PT-ROLE-IS-PATIENT     VALUE "PATIENT".
000210         88  PT-ROLE-IS-GUARDIAN    VALUE "GUARDIAN".
000220     05  FILLER                  PIC X(10).

