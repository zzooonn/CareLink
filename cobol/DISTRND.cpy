000100******************************************************************
000110*    DISTRND --  DISEASE TREND ADVISORY (DISEASE-TREND)
000120*    ONE ROW PER NEWS/OUTBREAK/VACCINE ADVISORY RATED BY THE
000130*    HEALTH-AUTHORITY FEED.  ONLY RISK-LEVEL "HIGH" ROWS ARE
000140*    CARRIED FORWARD BY THE DAILY TREND-ALERT RUN.
000150******************************************************************
000160 01  DT-TREND-REC.
000170     05  DT-TREND-ID             PIC 9(9).
000180     05  DT-DISEASE-NAME         PIC X(40).
000190     05  DT-DISEASE-CODE         PIC X(10).
000200     05  DT-TARGET-GROUP         PIC X(10).
000210     05  DT-RISK-LEVEL           PIC X(6).
000220         88  DT-RISK-IS-HIGH        VALUE "HIGH".
000230         88  DT-RISK-IS-MEDIUM      VALUE "MEDIUM".
000240         88  DT-RISK-IS-LOW         VALUE "LOW".
000250     05  DT-ADVISORY-TYPE        PIC X(10).
000260     05  DT-ADVISORY-TEXT        PIC X(300).
000270     05  FILLER                  PIC X(15).

