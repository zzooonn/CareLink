000100******************************************************************
000110*    GRDLNK  --  PATIENT/GUARDIAN LINK (GUARDIAN-LINK)
000120*    ONE ROW PER GUARDIAN CURRENTLY CONNECTED TO A PATIENT.
000130*    READ BY THE TREND-ALERT FAN-OUT TO FIND WHO ELSE SHOULD
000140*    RECEIVE A COPY OF A PATIENT'S ALERT; EXTENDED BY THE LINK
000150*    MAINTENANCE TRANSACTION WHEN A NEW PAIR IS REGISTERED.
000160******************************************************************
000170 01  GL-GUARDIAN-LINK-REC.
000180     05  GL-PATIENT-ID           PIC X(20).
000190     05  GL-GUARDIAN-ID          PIC X(20).
000200     05  GL-RELATION-TYPE        PIC X(10).
000210     05  FILLER                  PIC X(10).

