000100******************************************************************
000110*    HRECIN  --  DAILY VITALS SUBMISSION RECORD (HEALTH-RECORD)
000120*    ONE ROW PER PATIENT SUBMISSION, ONE SUBMISSION PER LINE
000130*    ON THE VITALS INTAKE INPUT FILE (HEALTH-RECORD-IN)
000140*    A READING OF ZERO IN A NUMERIC FIELD MEANS "NOT SUBMITTED"
000150******************************************************************
000160 01  HR-HEALTH-RECORD.
000170     05  HR-USER-ID              PIC X(20).
000180     05  HR-BP-SYS               PIC 9(3).
000190     05  HR-BP-DIA               PIC 9(3).
000200     05  HR-GLUCOSE              PIC 9(3).
000210     05  HR-HEART-RATE           PIC 9(3).
000220     05  HR-ECG-RISK-SCORE       PIC 9V999.
000230     05  HR-ECG-ABNORMAL-FLAG    PIC X(1).
000240         88  HR-ECG-IS-ABNORMAL     VALUE "Y".
000250     05  HR-ECG-ANOMALY-TYPE     PIC X(10).
000260     05  FILLER                  PIC X(11).

